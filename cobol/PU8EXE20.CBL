000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PU8EXE20.                                                 
000300 AUTHOR.        VALERIA APARECIDA MONTEIRO.                               
000400 INSTALLATION.  FUTURE SCHOOL CURSOS DE COMPUTACAO.                       
000500 DATE-WRITTEN.  14/03/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO RESTRITO - COORDENACAO DE PROVAS.                     
000800*================================================================*        
000900* HISTORICO DE ALTERACOES DO PROGRAMA PU8EXE20                   *        
001000*================================================================*        
001100*  14/03/1989  VAM  PROGRAMA ORIGINAL (CTRL-19 / LISTAGEM CORR.) *        
001200*  02/05/1989  VAM  INCLUSAO DO TOTALIZADOR DE GRAVACAO          *        
001300*  19/09/1991  OSI  AJUSTE NO LAYOUT DO CABECALHO DO RELATORIO   *        
001400*  23/01/1994  OSI  CORRECAO DE FS NA ABERTURA DO ARQ. GERAL     *        
001500*  07/06/1998  LRC  INICIO DA ADEQUACAO PARA O ANO 2000 (BUG-118)*        
001600*  30/11/1998  LRC  TROCA DE DATA DE 2 POSICOES P/ 4  (BUG-118)  *        
001700*  11/01/1999  LRC  TESTES DE VIRADA DE SECULO CONCLUIDOS        *        
001800*  04/08/2003  CBM  PROGRAMA REESCRITO - CHAMADO 30871/2003      *        
001900*                   DEIXA DE SER O CONTROLE DE CONTA CORRENTE E  *        
002000*                   PASSA A SER A CARGA + MONTAGEM DA AGENDA DE  *        
002100*                   PROVAS DA COORDENACAO DE PROVAS (PROJ.SIP)   *        
002200*  11/08/2003  CBM  INCLUSAO DA TABELA DE PARAMETROS (REG-PARAM) *        
002300*  19/08/2003  CBM  ROTINA DE CALCULO DE DURACAO DA PROVA        *        
002400*  25/08/2003  CBM  ROTINA DE ORDENACAO DE CURSOS E DE SALAS     *        
002500*  02/09/2003  CBM  VARREDURA DE DIA/HORARIO/SALA - 1A VERSAO    *        
002600*  09/09/2003  CBM  CONFERENCIA DE CHOQUE COM PROVAS JA MONTADAS *        
002700*  15/09/2003  CBM  CONFERENCIA DE LIMITE DIARIO E INTERVALO     *        
002800*                   MINIMO ENTRE PROVAS DO MESMO ALUNO           *        
002900*  22/09/2003  CBM  GRAVACAO DO ARQUIVO DE AGENDA (AGENDA.DAT)   *        
003000*  29/09/2003  CBM  TESTES COM A TURMA DE INFORMATICA - OK       *        
003100*  03/10/2003  OSI  REVISAO DE CODIGO - CHAMADO 30871/2003       *        
003200*  17/03/2006  PHA  AUMENTO DA TABELA DE ALUNOS PARA 500 POSICOES*        
003300*  17/03/2006  PHA  AUMENTO DA TABELA DE CURSOS PARA 200 POSICOES*        
003400*  05/09/2011  RQS  CORRECAO NO CALCULO DO ANO BISSEXTO - CH.4417*        
003500*  12/11/2014  RQS  PARAMETRO DE DIAS PERMITIDOS DA SEMANA       *        
003600*  08/02/2019  DMS  REVISAO GERAL - CHAMADO 58822/2019           *        
003700*================================================================*        
003800* ESTE PROGRAMA:                                                 *        
003900*  - CARREGA ALUNOS, CURSOS, SALAS, PARAMETROS E MATRICULAS;     *        
004000*  - MONTA A LISTA DE ALUNOS MATRICULADOS EM CADA CURSO;         *        
004100*  - CALCULA A DURACAO DE PROVA DE CADA CURSO;                   *        
004200*  - PROCURA DIA, HORARIO E SALAS LIVRES PARA CADA CURSO, DO     *        
004300*    MAIOR PARA O MENOR NUMERO DE MATRICULADOS;                  *        
004400*  - GRAVA A AGENDA MONTADA NO ARQUIVO DE TRABALHO AGENDA.DAT,   *        
004500*    QUE SERA LIDO PELOS PROGRAMAS PU8EXE21 (CHOQUES) E          *        
004600*    PU8EXE22 (RELATORIO CSV DA AGENDA).                         *        
004700*================================================================*        
004800 ENVIRONMENT    DIVISION.                                                 
004900 CONFIGURATION  SECTION.                                                  
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     CLASS CLASSE-LETRA    IS "A" THRU "Z"                                
005300     CLASS CLASSE-DIGITO   IS "0" THRU "9".                               
005400*                                                                         
005500 INPUT-OUTPUT   SECTION.                                                  
005600 FILE-CONTROL.                                                            
005700*                                                                         
005800     SELECT ALUNOS          ASSIGN TO DISK                                
005900                            ORGANIZATION LINE SEQUENTIAL                  
006000                            ACCESS SEQUENTIAL                             
006100                            FILE STATUS FS-ALUNOS.                        
006200*                                                                         
006300     SELECT CURSOS          ASSIGN TO DISK                                
006400                            ORGANIZATION LINE SEQUENTIAL                  
006500                            ACCESS SEQUENTIAL                             
006600                            FILE STATUS FS-CURSOS.                        
006700*                                                                         
006800     SELECT SALAS           ASSIGN TO DISK                                
006900                            ORGANIZATION LINE SEQUENTIAL                  
007000                            ACCESS SEQUENTIAL                             
007100                            FILE STATUS FS-SALAS.                         
007200*                                                                         
007300     SELECT PARAMETR        ASSIGN TO DISK                                
007400                            ORGANIZATION LINE SEQUENTIAL                  
007500                            ACCESS SEQUENTIAL                             
007600                            FILE STATUS FS-PARAMETR.                      
007700*                                                                         
007800     SELECT MATRICUL        ASSIGN TO DISK                                
007900                            ORGANIZATION LINE SEQUENTIAL                  
008000                            ACCESS SEQUENTIAL                             
008100                            FILE STATUS FS-MATRICUL.                      
008200*                                                                         
008300     SELECT AGENDA          ASSIGN TO DISK                                
008400                            ORGANIZATION LINE SEQUENTIAL                  
008500                            ACCESS SEQUENTIAL                             
008600                            FILE STATUS FS-AGENDA.                        
008700*                                                                         
008800 DATA           DIVISION.                                                 
008900 FILE           SECTION.                                                  
009000*                                                                         
009100 FD ALUNOS                                                                
009200     RECORD     CONTAINS    50 CHARACTERS                                 
009300     RECORDING  MODE        IS F                                          
009400     LABEL      RECORD      IS STANDARD                                   
009500     DATA       RECORD      IS REG-ALUNO                                  
009600    VALUE OF FILE-ID IS "ARQUIVOS/STUDENTS.DAT".                          
009700 01 REG-ALUNO.                                                            
009800    05 ALU-ID                PIC X(10).                                   
009900    05 ALU-NOME               PIC X(40).                                  
010000*                                                                         
010100 FD CURSOS                                                                
010200     RECORD     CONTAINS    52 CHARACTERS                                 
010300     RECORDING  MODE        IS F                                          
010400     LABEL      RECORD      IS STANDARD                                   
010500     DATA       RECORD      IS REG-CURSO                                  
010600    VALUE OF FILE-ID IS "ARQUIVOS/COURSES.DAT".                           
010700 01 REG-CURSO.                                                            
010800    05 CUR-CODIGO             PIC X(10).                                  
010900    05 CUR-NOME               PIC X(40).                                  
011000    05 CUR-CREDITO            PIC 9(02).                                  
011100*                                                                         
011200 FD SALAS                                                                 
011300     RECORD     CONTAINS    14 CHARACTERS                                 
011400     RECORDING  MODE        IS F                                          
011500     LABEL      RECORD      IS STANDARD                                   
011600     DATA       RECORD      IS REG-SALA                                   
011700    VALUE OF FILE-ID IS "ARQUIVOS/CLASSROOMS.DAT".                        
011800 01 REG-SALA.                                                             
011900    05 SAL-ID                 PIC X(10).                                  
012000    05 SAL-CAPACIDADE         PIC 9(04).                                  
012100*                                                                         
012200 FD PARAMETR                                                              
012300     RECORD     CONTAINS    90 CHARACTERS                                 
012400     RECORDING  MODE        IS F                                          
012500     LABEL      RECORD      IS STANDARD                                   
012600     DATA       RECORD      IS REG-PARAMETRO                              
012700    VALUE OF FILE-ID IS "ARQUIVOS/CONSTRAINTS.DAT".                       
012800 01 REG-PARAMETRO.                                                        
012900    05 PAR-GAP-MINIMO         PIC 9(04).                                  
013000    05 PAR-MAX-PROVAS-DIA     PIC 9(02).                                  
013100    05 PAR-TURNOVER-SALA      PIC 9(04).                                  
013200    05 PAR-PASSO-HORARIO      PIC 9(04).                                  
013300    05 PAR-DURACAO-BASE       PIC 9(04).                                  
013400    05 PAR-COEF-CREDITO       PIC 9(04).                                  
013500    05 PAR-ARREDONDA-MIN      PIC 9(04).                                  
013600    05 PAR-DURACAO-MINIMA     PIC 9(04).                                  
013700    05 PAR-SEMANA-INICIO      PIC 9(08).                                  
013800    05 PAR-SEMANA-FIM         PIC 9(08).                                  
013900    05 PAR-HORA-INICIO-DIA    PIC 9(04).                                  
014000    05 PAR-HORA-FIM-DIA       PIC 9(04).                                  
014100    05 PAR-DIAS-PERMITIDOS    PIC X(07).                                  
014200    05 FILLER                 PIC X(29).                                  
014300*                                                                         
014400 FD MATRICUL                                                              
014500     RECORD     CONTAINS    20 CHARACTERS                                 
014600     RECORDING  MODE        IS F                                          
014700     LABEL      RECORD      IS STANDARD                                   
014800     DATA       RECORD      IS REG-MATRICULA                              
014900    VALUE OF FILE-ID IS "ARQUIVOS/ATTENDANCE.DAT".                        
015000 01 REG-MATRICULA.                                                        
015100    05 MAT-ALUNO-ID           PIC X(10).                                  
015200    05 MAT-CURSO-COD          PIC X(10).                                  
015300*                                                                         
015400*    ARQUIVO DE TRABALHO ENTRE PU8EXE20, PU8EXE21 E PU8EXE22.             
015500*    UMA LINHA POR SALA DA PROVA (OU UMA LINHA-CORINGA QUANDO A           
015600*    PROVA NAO CONSEGUIU SALA NENHUMA - AGD-QTD-SALAS = ZERO).            
015700*                                                                         
015800 FD AGENDA                                                                
015900     RECORD     CONTAINS    2064 CHARACTERS                               
016000     RECORDING  MODE        IS F                                          
016100     LABEL      RECORD      IS STANDARD                                   
016200     DATA       RECORD      IS REG-AGENDA                                 
016300    VALUE OF FILE-ID IS "ARQUIVOS/AGENDA.DAT".                            
016400 01 REG-AGENDA.                                                           
016500    05 AGD-CODIGO             PIC X(10).                                  
016600    05 AGD-DATA               PIC 9(08).                                  
016700    05 AGD-HORA               PIC 9(04).                                  
016800    05 AGD-DURACAO            PIC 9(04).                                  
016900    05 AGD-QTD-SALAS          PIC 9(02).                                  
017000    05 AGD-SEQ-SALA           PIC 9(02).                                  
017100    05 AGD-SALA-ID            PIC X(10).                                  
017200    05 AGD-QTD-ALUNOS         PIC 9(04).                                  
017300    05 AGD-ALUNO-ID OCCURS 200 TIMES                                      
017400                               PIC X(10).                                 
017500    05 FILLER                 PIC X(20).                                  
017600*                                                                         
017700 WORKING-STORAGE SECTION.                                                 
017800*                                                                         
017900*    TABELA DE ALUNOS (CARGA DE STUDENTS.DAT)                             
018000*                                                                         
018100 01 TAB-ALUNOS.                                                           
018200    05 TA-ITEM OCCURS 500 TIMES INDEXED BY IX-AL.                         
018300       10 TA-ID               PIC X(10).                                  
018400       10 TA-NOME             PIC X(40).                                  
018500    05 FILLER                 PIC X(01).                                  
018600 77 QT-ALUNOS                 PIC 9(04) COMP VALUE ZERO.                  
018700*                                                                         
018800*    TABELA DE CURSOS (CARGA DE COURSES.DAT) COM A LISTA DE               
018900*    ALUNOS MATRICULADOS JA LIGADA (CARREGAR-MATRICULAS).                 
019000*                                                                         
019100 01 TAB-CURSOS.                                                           
019200    05 TC-ITEM OCCURS 200 TIMES INDEXED BY IX-CU.                         
019300       10 TC-CODIGO           PIC X(10).                                  
019400       10 TC-NOME             PIC X(40).                                  
019500       10 TC-CREDITO          PIC 9(02).                                  
019600       10 TC-QTD-MATR         PIC 9(04) COMP.                             
019700       10 TC-MATR-ID OCCURS 500 TIMES                                     
019800                               PIC X(10).                                 
019900    05 FILLER                 PIC X(01).                                  
020000 77 QT-CURSOS                 PIC 9(04) COMP VALUE ZERO.                  
020100*                                                                         
020200*    TABELA DE SALAS (CARGA DE CLASSROOMS.DAT) COM BLOCO E                
020300*    NUMERO JA SEPARADOS PARA A ORDENACAO.                                
020400*                                                                         
020500 01 TAB-SALAS.                                                            
020600    05 TS-ITEM OCCURS 100 TIMES INDEXED BY IX-SA.                         
020700       10 TS-ID               PIC X(10).                                  
020800       10 TS-CAPACIDADE       PIC 9(04).                                  
020900       10 TS-BLOCO            PIC X(10).                                  
021000       10 TS-NUMERO           PIC 9(06) COMP.                             
021100    05 FILLER                 PIC X(01).                                  
021200 77 QT-SALAS                  PIC 9(04) COMP VALUE ZERO.                  
021300*                                                                         
021400*    LISTA DE CURSOS COM MATRICULA, JA ORDENADA (MAIOR P/ MENOR           
021500*    QTD DE ALUNOS, EMPATE POR CODIGO) - GUARDA O INDICE NA               
021600*    TAB-CURSOS, NAO O CURSO EM SI.                                       
021700*                                                                         
021800 01 TAB-LISTA-CURSOS.                                                     
021900    05 LC-IDX OCCURS 200 TIMES PIC 9(04) COMP.                            
022000    05 FILLER                 PIC X(01).                                  
022100 77 QT-LISTA                  PIC 9(04) COMP VALUE ZERO.                  
022200*                                                                         
022300*    ORDEM DE VARREDURA DAS SALAS (BLOCO, NUMERO, ID).                    
022400*                                                                         
022500 01 TAB-ORDEM-SALAS.                                                      
022600    05 SO-IDX OCCURS 100 TIMES PIC 9(04) COMP.                            
022700    05 FILLER                 PIC X(01).                                  
022800*                                                                         
022900*    SALAS AINDA LIVRES NUM INSTANTE CANDIDATO (CONSTRUIDA A              
023000*    CADA TENTATIVA DE HORARIO POR 034-00-SALAS-LIVRES).                  
023100*                                                                         
023200 01 TAB-SALAS-LIVRES.                                                     
023300    05 SL-IDX OCCURS 100 TIMES PIC 9(04) COMP.                            
023400    05 FILLER                 PIC X(01).                                  
023500 77 QT-SALAS-LIVRES           PIC 9(04) COMP VALUE ZERO.                  
023600*                                                                         
023700*    PROVAS JA MONTADAS (A AGENDA EM CONSTRUCAO). CADA PROVA              
023800*    GUARDA ATE 20 SALAS E, POR SALA, ATE 200 ALUNOS - OS                 
023900*    MESMOS LIMITES DA ESPECIFICACAO DE SESSAO DE PROVA.                  
024000*                                                                         
024100 01 TAB-AGENDA.                                                           
024200    05 AG-ITEM OCCURS 200 TIMES INDEXED BY IX-AG.                         
024300       10 AG-CODIGO           PIC X(10).                                  
024400       10 AG-DATA             PIC 9(08).                                  
024500       10 AG-HORA             PIC 9(04).                                  
024600       10 AG-DURACAO          PIC 9(04) COMP.                             
024700       10 AG-QTD-SALAS        PIC 9(02) COMP.                             
024800       10 AG-SALA OCCURS 20 TIMES INDEXED BY IX-AGS.                      
024900          15 AGS-ID            PIC X(10).                                 
025000          15 AGS-QTD-ALUNOS    PIC 9(04) COMP.                            
025100          15 AGS-ALUNO-ID OCCURS 200 TIMES                                
025200                               PIC X(10).                                 
025300          15 FILLER            PIC X(01).                                 
025400       10 FILLER              PIC X(01).                                  
025500    05 FILLER                 PIC X(01).                                  
025600 77 QT-AGENDA                 PIC 9(04) COMP VALUE ZERO.                  
025700*                                                                         
025800*    MONTAGEM DA TENTATIVA CORRENTE (CURSO/HORARIO SENDO                  
025900*    TESTADOS POR 035-00-MONTAR-PROVA) - MESMO FORMATO DE UMA             
026000*    ENTRADA DA TAB-AGENDA, SOLTA, PARA NAO QUEIMAR O INDICE              
026100*    AG-ITEM(QT-AGENDA + 1) ENQUANTO A TENTATIVA PODE FALHAR.             
026200*                                                                         
026300 01 WS-PROVA-CAND.                                                        
026400    05 PC-CODIGO              PIC X(10).                                  
026500    05 PC-DATA                PIC 9(08).                                  
026600    05 PC-HORA                PIC 9(04).                                  
026700    05 PC-DURACAO             PIC 9(04) COMP.                             
026800    05 PC-QTD-SALAS           PIC 9(02) COMP.                             
026900    05 PC-SALA OCCURS 20 TIMES INDEXED BY IX-PCS.                         
027000       10 PCS-ID               PIC X(10).                                 
027100       10 PCS-QTD-ALUNOS       PIC 9(04) COMP.                            
027200       10 PCS-ALUNO-ID OCCURS 200 TIMES                                   
027300                               PIC X(10).                                 
027400       10 FILLER               PIC X(01).                                 
027500    05 PC-MONTADA-OK          PIC X(01).                                  
027600       88 PROVA-MONTADA-OK       VALUE "S".                               
027700       88 PROVA-MONTADA-FALHOU   VALUE "N".                               
027800    05 FILLER                 PIC X(01).                                  
027900*                                                                         
028000*    ALUNOS AINDA SEM SALA NA TENTATIVA CORRENTE.                         
028100*                                                                         
028200 01 TAB-ALUNOS-RESTANTES.                                                 
028300    05 AR-ID OCCURS 500 TIMES  PIC X(10).                                 
028400    05 FILLER                 PIC X(01).                                  
028500 77 QT-AR                     PIC 9(04) COMP VALUE ZERO.                  
028600*                                                                         
028700*    PARAMETROS DE AGENDAMENTO, JA COM OS DEFAULTS APLICADOS.             
028800*                                                                         
028900 01 WS-PARAMS.                                                            
029000    05 WP-GAP-MINIMO          PIC 9(04) COMP.                             
029100    05 WP-MAX-PROVAS-DIA      PIC 9(02) COMP.                             
029200    05 WP-TURNOVER-SALA       PIC 9(04) COMP.                             
029300    05 WP-PASSO-HORARIO       PIC 9(04) COMP.                             
029400    05 WP-DURACAO-BASE        PIC 9(04) COMP.                             
029500    05 WP-COEF-CREDITO        PIC 9(04) COMP.                             
029600    05 WP-ARREDONDA-MIN       PIC 9(04) COMP.                             
029700    05 WP-DURACAO-MINIMA      PIC 9(04) COMP.                             
029800    05 WP-SEMANA-INICIO       PIC 9(08).                                  
029900    05 WP-SEMANA-FIM          PIC 9(08).                                  
030000    05 WP-HORA-INICIO-DIA     PIC 9(04).                                  
030100    05 WP-HORA-FIM-DIA        PIC 9(04).                                  
030200    05 WP-DIAS-PERMITIDOS     PIC X(07) VALUE "YYYYYNN".                  
030300    05 WP-JULIANO-INICIO      PIC 9(07) COMP.                             
030400    05 WP-JULIANO-FIM         PIC 9(07) COMP.                             
030500    05 WP-FIM-INFORMADO       PIC X(01).                                  
030600       88 SEMANA-FIM-INFORMADA   VALUE "S".                               
030700    05 FILLER                 PIC X(01).                                  
030800*                                                                         
030900*    MOTOR DE DATAS - NUMERO JULIANO (FLIEGEL/VAN FLANDERN),              
031000*    CALCULADO PASSO A PASSO PARA REPRODUZIR A TRUNCAGEM                  
031100*    INTEIRA DE CADA DIVISAO (NAO SE FAZ TUDO NUMA CONTA SO).             
031200*    AS AREAS ABAIXO SAO JUSTAS NO TAMANHO DE PROPOSITO (SEM              
031300*    FILLER) PORQUE CADA REDEFINES TEM QUE BATER EXATAMENTE               
031400*    COM O TAMANHO DA AREA QUE REDEFINE.                                  
031500*                                                                         
031600 01 WS-DATA-AAMMDD.                                                       
031700    05 WS-DATA-NUM             PIC 9(08).                                 
031800 01 WS-DATA-PARTES REDEFINES WS-DATA-AAMMDD.                              
031900    05 WS-DP-ANO               PIC 9(04).                                 
032000    05 WS-DP-MES               PIC 9(02).                                 
032100    05 WS-DP-DIA               PIC 9(02).                                 
032200 01 WS-HORA-HHMM.                                                         
032300    05 WS-HORA-NUM             PIC 9(04).                                 
032400 01 WS-HORA-PARTES REDEFINES WS-HORA-HHMM.                                
032500    05 WS-HP-HOR                PIC 9(02).                                
032600    05 WS-HP-MIN                PIC 9(02).                                
032700 01 WS-DATA-SISTEMA.                                                      
032800    05 WS-SISTEMA-NUM           PIC 9(08).                                
032900 01 WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.                          
033000    05 WS-SIS-ANO                PIC 9(04).                               
033100    05 WS-SIS-MES                PIC 9(02).                               
033200    05 WS-SIS-DIA                PIC 9(02).                               
033300 01 WS-SALA-ID-AREA.                                                      
033400    05 WS-SALA-ID-TXT           PIC X(10).                                
033500 01 WS-SALA-ID-CHARS REDEFINES WS-SALA-ID-AREA.                           
033600    05 WS-SIC OCCURS 10 TIMES   PIC X(01).                                
033700 01 WS-DIGITO-AREA.                                                       
033800    05 WS-DIGITO-CHAR           PIC X(01).                                
033900 01 WS-DIGITO-NUM REDEFINES WS-DIGITO-AREA                                
034000                               PIC 9(01).                                 
034100*                                                                         
034200 77 WS-JL-A                   PIC S9(09) COMP.                            
034300 77 WS-JL-Y                   PIC S9(09) COMP.                            
034400 77 WS-JL-M                   PIC S9(09) COMP.                            
034500 77 WS-JL-RESULT              PIC S9(09) COMP.                            
034600 77 WS-JULIANO-HOJE           PIC 9(07) COMP VALUE ZERO.                  
034700 77 WS-JULIANO-CAND           PIC 9(07) COMP VALUE ZERO.                  
034800 77 WS-DIA-SEMANA-IDX         PIC 9(01) COMP VALUE ZERO.                  
034900 77 WS-DIVIDENDO              PIC S9(09) COMP.                            
035000 77 WS-DIVISOR                PIC S9(09) COMP.                            
035100 77 WS-QUOCIENTE              PIC S9(09) COMP.                            
035200 77 WS-RESTO                  PIC S9(09) COMP.                            
035300*                                                                         
035400*    ACUMULADORES E INDICES DE TRABALHO DO AGENDAMENTO.                   
035500*                                                                         
035600 77 WS-DIA-OFFSET             PIC 9(03) COMP VALUE ZERO.                  
035700 77 WS-MIN-INICIO-DIA         PIC 9(05) COMP.                             
035800 77 WS-MIN-FIM-DIA            PIC 9(05) COMP.                             
035900 77 WS-MIN-CAND               PIC 9(05) COMP.                             
036000 77 WS-MIN-FIM-CAND           PIC 9(05) COMP.                             
036100 77 WS-ABS-INI-CAND           PIC S9(08) COMP.                            
036200 77 WS-ABS-FIM-CAND           PIC S9(08) COMP.                            
036300 77 WS-ABS-INI-EXIST          PIC S9(08) COMP.                            
036400 77 WS-ABS-FIM-EXIST          PIC S9(08) COMP.                            
036500 77 WS-DURACAO-CALC           PIC 9(04) COMP VALUE ZERO.                  
036600 77 WS-CREDITO-NUM            PIC 9(04) COMP VALUE ZERO.                  
036700 77 WS-DUR-BRUTA              PIC 9(06) COMP VALUE ZERO.                  
036800 77 WS-DUR-RESTO              PIC 9(06) COMP VALUE ZERO.                  
036900 77 WS-ACHOU-PROVA            PIC X(01) VALUE "N".                        
037000    88 PROVA-ACHADA              VALUE "S".                               
037100 77 WS-ACHOU-CHOQUE           PIC X(01) VALUE "N".                        
037200    88 HOUVE-CHOQUE              VALUE "S".                               
037300 77 WS-ACHOU-VIOLACAO         PIC X(01) VALUE "N".                        
037400    88 HOUVE-VIOLACAO            VALUE "S".                               
037500 77 WS-GAP-MAIOR              PIC S9(07) COMP.                            
037600 77 WS-GAP-A                  PIC S9(07) COMP.                            
037700 77 WS-GAP-B                  PIC S9(07) COMP.                            
037800 77 WS-TAM-BLOCO              PIC 9(02) COMP VALUE ZERO.                  
037900 77 WS-TAM-NUMERO             PIC 9(02) COMP VALUE ZERO.                  
038000 77 WS-POS                    PIC 9(02) COMP VALUE ZERO.                  
038100 77 WS-ACHEI                  PIC X(01) VALUE "N".                        
038200    88 JA-ACHOU                  VALUE "S".                               
038300 77 WS-POS-MENOR               PIC 9(04) COMP.                            
038400 77 WS-VALOR-MENOR-QTD        PIC 9(04) COMP.                             
038500 77 WS-VALOR-MENOR-COD        PIC X(10).                                  
038600 77 WS-TROCA-IDX              PIC 9(04) COMP.                             
038700 77 WS-QTD-RESTANTES-COMP     PIC 9(04) COMP.                             
038800 77 WS-ENCAIXAR               PIC 9(04) COMP.                             
038900 77 WS-CONTADOR               PIC 9(04) COMP.                             
039000 77 WS-CONTADOR2              PIC 9(04) COMP.                             
039100 77 WS-FIM-ATING              PIC X(01) VALUE "N".                        
039200    88 DIA-CAP-ATINGIDO          VALUE "S".                               
039300 77 WS-IDX-CURSO-ATUAL        PIC 9(04) COMP VALUE ZERO.                  
039400 77 WS-IDX-DIA                PIC 9(04) COMP VALUE ZERO.                  
039500 77 WS-IDX-SLOT               PIC 9(04) COMP VALUE ZERO.                  
039600 77 WS-IDX-SALA-BUSCA         PIC 9(04) COMP VALUE ZERO.                  
039700 77 WS-IDX-ALUNO-BUSCA        PIC 9(04) COMP VALUE ZERO.                  
039800 77 WS-IDX-PROVA-EXIST        PIC 9(04) COMP VALUE ZERO.                  
039900 77 WS-IDX-SALA-EXIST         PIC 9(04) COMP VALUE ZERO.                  
040000 77 WS-IDX-ALUNO-EXIST        PIC 9(04) COMP VALUE ZERO.                  
040100 77 WS-IDX-ALUNO-CAND         PIC 9(04) COMP VALUE ZERO.                  
040200 77 WS-DIAS-NO-CAP            PIC 9(04) COMP VALUE 90.                    
040300 77 WS-FILA-INICIO            PIC 9(04) COMP VALUE ZERO.                  
040400 77 WS-JL-L                   PIC S9(09) COMP.                            
040500 77 WS-JL-N                   PIC S9(09) COMP.                            
040600 77 WS-JL-I                   PIC S9(09) COMP.                            
040700 77 WS-JL-J                   PIC S9(09) COMP.                            
040800 77 WS-JL-K                   PIC S9(09) COMP.                            
040900 77 WS-ABS-MINUTOS            PIC S9(08) COMP.                            
041000 77 WS-DIA-REL                PIC S9(08) COMP.                            
041100 77 WS-INT-A-INI              PIC S9(08) COMP.                            
041200 77 WS-INT-A-FIM              PIC S9(08) COMP.                            
041300 77 WS-INT-B-INI              PIC S9(08) COMP.                            
041400 77 WS-INT-B-FIM              PIC S9(08) COMP.                            
041500 77 WS-OVERLAP-FLAG           PIC X(01) VALUE "N".                        
041600    88 HOUVE-SOBREPOSICAO        VALUE "S".                               
041700 77 WS-TIME-FULL               PIC 9(08) VALUE ZERO.                      
041800*                                                                         
041900*    MONTAGEM DA(S) SALA(S) DA TENTATIVA CORRENTE - PREENCHIDA            
042000*    POR 035-00-MONTAR-PROVA E LIDA POR 036/037/038. ATE 20               
042100*    SALAS, ATE 200 ALUNOS POR SALA (MESMOS LIMITES DA TAB-AGENDA)        
042200*                                                                         
042300*                                                                         
042400 01 WS-PROVA-SALAS.                                                       
042500    05 WPS-ITEM OCCURS 20 TIMES.                                          
042600       10 WS-PROVA-SALA-ID      PIC X(10).                                
042700       10 WS-PROVA-SALA-QTD     PIC 9(04) COMP.                           
042800       10 WS-PROVA-ALUNO-ID OCCURS 200 TIMES                              
042900                                  PIC X(10).                              
043000    05 FILLER                   PIC X(01) VALUE SPACE.                    
043100*                                                                         
043200 77 WS-IDX-PEND               PIC 9(04) COMP VALUE ZERO.                  
043300 77 WS-QTD-SALAS-USADAS       PIC 9(04) COMP VALUE ZERO.                  
043400 77 WS-IDX-SALA-ENCHER        PIC 9(04) COMP VALUE ZERO.                  
043500 77 WS-QTD-NA-SALA            PIC 9(04) COMP VALUE ZERO.                  
043600 77 WS-IDX-SP                 PIC 9(04) COMP VALUE ZERO.                  
043700 77 WS-IDX-AL                 PIC 9(04) COMP VALUE ZERO.                  
043800 77 WS-IDX-AL-EXIST           PIC 9(04) COMP VALUE ZERO.                  
043900 77 WS-ALU-CHAVE              PIC X(10) VALUE SPACES.                     
044000 77 WS-QTD-PROVAS-DIA         PIC 9(04) COMP VALUE ZERO.                  
044100 77 WS-IDX-PROVA-GRAVAR       PIC 9(04) COMP VALUE ZERO.                  
044200 77 WS-ACHOU-ALUNO            PIC X(01) VALUE "N".                        
044300    88 ACHOU-O-ALUNO             VALUE "S".                               
044400*                                                                         
044500*    LINHAS DE BANNER QUE O PROGRAMA IMPRIME NO SYSOUT -                  
044600*    O RELATORIO IMPRESSO DESTA FAMILIA DE PROGRAMAS SEMPRE               
044700*    TRAZIA O CABECALHO DA ESCOLA E A HORA DE PROCESSAMENTO.              
044800*                                                                         
044900 01 CAB001.                                                               
045000    05 FILLER                 PIC X(38) VALUE                             
045100       "FUTURE SCHOOL CURSOS DE COMPUTACAO".                              
045200    05 CAB001-HOR             PIC 9(02).                                  
045300    05 FILLER                 PIC X     VALUE ":".                        
045400    05 CAB001-MIN             PIC 9(02).                                  
045500    05 FILLER                 PIC X(04) VALUE SPACES.                     
045600    05 FILLER                 PIC X(09) VALUE "PROGRAMA=".                
045700    05 FILLER                 PIC X(08) VALUE "PU8EXE20".                 
045800*                                                                         
045900 01 CAB002.                                                               
046000    05 FILLER                 PIC X(16) VALUE                             
046100       "AGENDA DE PROVAS".                                                
046200    05 FILLER                 PIC X(12) VALUE SPACES.                     
046300    05 CAB002-DIA             PIC 9(02)/.                                 
046400    05 CAB002-MES             PIC 9(02)/.                                 
046500    05 CAB002-ANO             PIC 9(04).                                  
046600*                                                                         
046700 01 FS-OK-ARQ                 PIC X(02) VALUE "00".                       
046800 77 FS-ALUNOS                 PIC X(02) VALUE SPACES.                     
046900 77 FS-CURSOS                 PIC X(02) VALUE SPACES.                     
047000 77 FS-SALAS                  PIC X(02) VALUE SPACES.                     
047100 77 FS-PARAMETR               PIC X(02) VALUE SPACES.                     
047200 77 FS-MATRICUL                PIC X(02) VALUE SPACES.                    
047300 77 FS-AGENDA                 PIC X(02) VALUE SPACES.                     
047400 77 FS-COD-STATUS             PIC X(02) VALUE SPACES.                     
047500 77 FS-ARQUIVO                PIC X(08) VALUE SPACES.                     
047600 77 FS-OPERACAO               PIC X(13) VALUE SPACES.                     
047700 77 FS-ABERTURA               PIC X(13) VALUE "NA ABERTURA".              
047800 77 FS-LEITURA                PIC X(13) VALUE "NA LEITURA".               
047900 77 FS-GRAVACAO               PIC X(13) VALUE "NA GRAVACAO".              
048000 77 FS-FECHAMENTO             PIC X(13) VALUE "NO FECHAMENTO".            
048100*                                                                         
048200 PROCEDURE      DIVISION.                                                 
048300*================================================================*        
048400 000-00-INICIO              SECTION.                                      
048500*================================================================*        
048600     PERFORM 001-00-ABRIR-ARQUIVOS.                                       
048700     PERFORM 002-00-OBTER-DATA-HORA.                                      
048800     PERFORM 010-00-CARREGAR-ALUNOS                                       
048900         UNTIL FS-ALUNOS EQUAL "10".                                      
049000     PERFORM 011-00-CARREGAR-CURSOS                                       
049100         UNTIL FS-CURSOS EQUAL "10".                                      
049200     PERFORM 012-00-CARREGAR-SALAS                                        
049300         UNTIL FS-SALAS EQUAL "10".                                       
049400     PERFORM 013-00-CARREGAR-PARAMETROS.                                  
049500     PERFORM 014-00-CARREGAR-MATRICULAS                                   
049600         UNTIL FS-MATRICUL EQUAL "10".                                    
049700     PERFORM 020-00-PREPARAR-LISTA-CURSOS.                                
049800     PERFORM 021-00-ORDENAR-SALAS.                                        
049900     PERFORM 022-00-CALCULAR-JANELA-PROVAS.                               
050000     PERFORM 030-00-GERAR-AGENDA                                          
050100         VARYING WS-IDX-CURSO-ATUAL FROM 1 BY 1                           
050200         UNTIL WS-IDX-CURSO-ATUAL GREATER QT-LISTA.                       
050300     PERFORM 039-00-GRAVAR-AGENDA.                                        
050400     DISPLAY "* PU8EXE20 - CURSOS AGENDADOS: " QT-AGENDA.                 
050500     PERFORM 006-00-FECHAR-ARQUIVOS.                                      
050600     STOP RUN.                                                            
050700*================================================================*        
050800 001-00-ABRIR-ARQUIVOS      SECTION.                                      
050900*================================================================*        
051000     MOVE FS-ABERTURA       TO FS-OPERACAO.                               
051100     OPEN INPUT  ALUNOS                                                   
051200                 CURSOS                                                   
051300                 SALAS                                                    
051400                 PARAMETR                                                 
051500                 MATRICUL                                                 
051600          OUTPUT AGENDA.                                                  
051700     PERFORM 001-01-TESTAR-FS.                                            
051800 001-00-FIM.                EXIT.                                         
051900*================================================================*        
052000 001-01-TESTAR-FS           SECTION.                                      
052100*================================================================*        
052200     PERFORM 001-02-FS-ALUNOS.                                            
052300     PERFORM 001-03-FS-CURSOS.                                            
052400     PERFORM 001-04-FS-SALAS.                                             
052500     PERFORM 001-05-FS-PARAMETR.                                          
052600     PERFORM 001-06-FS-MATRICUL.                                          
052700     PERFORM 001-07-FS-AGENDA.                                            
052800 001-01-FIM.                EXIT.                                         
052900*================================================================*        
053000 001-02-FS-ALUNOS           SECTION.                                      
053100*================================================================*        
053200     MOVE "ALUNOS"          TO FS-ARQUIVO.                                
053300     MOVE FS-ALUNOS         TO FS-COD-STATUS.                             
053400     IF FS-ALUNOS NOT EQUAL "00" AND "10"                                 
053500         PERFORM 900-00-ERRO.                                             
053600 001-02-FIM.                EXIT.                                         
053700*================================================================*        
053800 001-03-FS-CURSOS           SECTION.                                      
053900*================================================================*        
054000     MOVE "CURSOS"          TO FS-ARQUIVO.                                
054100     MOVE FS-CURSOS         TO FS-COD-STATUS.                             
054200     IF FS-CURSOS NOT EQUAL "00" AND "10"                                 
054300         PERFORM 900-00-ERRO.                                             
054400 001-03-FIM.                EXIT.                                         
054500*================================================================*        
054600 001-04-FS-SALAS            SECTION.                                      
054700*================================================================*        
054800     MOVE "SALAS"           TO FS-ARQUIVO.                                
054900     MOVE FS-SALAS          TO FS-COD-STATUS.                             
055000     IF FS-SALAS NOT EQUAL "00" AND "10"                                  
055100         PERFORM 900-00-ERRO.                                             
055200 001-04-FIM.                EXIT.                                         
055300*================================================================*        
055400 001-05-FS-PARAMETR         SECTION.                                      
055500*================================================================*        
055600     MOVE "PARAMETR"        TO FS-ARQUIVO.                                
055700     MOVE FS-PARAMETR       TO FS-COD-STATUS.                             
055800     IF FS-PARAMETR NOT EQUAL "00" AND "10"                               
055900         PERFORM 900-00-ERRO.                                             
056000 001-05-FIM.                EXIT.                                         
056100*================================================================*        
056200 001-06-FS-MATRICUL         SECTION.                                      
056300*================================================================*        
056400     MOVE "MATRICUL"        TO FS-ARQUIVO.                                
056500     MOVE FS-MATRICUL       TO FS-COD-STATUS.                             
056600     IF FS-MATRICUL NOT EQUAL "00" AND "10"                               
056700         PERFORM 900-00-ERRO.                                             
056800 001-06-FIM.                EXIT.                                         
056900*================================================================*        
057000 001-07-FS-AGENDA           SECTION.                                      
057100*================================================================*        
057200     MOVE "AGENDA"          TO FS-ARQUIVO.                                
057300     MOVE FS-AGENDA         TO FS-COD-STATUS.                             
057400     IF FS-AGENDA NOT EQUAL "00" AND "10"                                 
057500         PERFORM 900-00-ERRO.                                             
057600 001-07-FIM.                EXIT.                                         
057700*================================================================*        
057800 002-00-OBTER-DATA-HORA     SECTION.                                      
057900*================================================================*        
058000*    04/08/2003 CBM - TROCOU FUNCTION CURRENT-DATE POR ACCEPT             
058100*    FROM DATE/TIME (PADRAO DA CASA PARA DATA DE PROCESSAMENTO).          
058200     ACCEPT WS-SISTEMA-NUM  FROM DATE YYYYMMDD.                           
058300     ACCEPT WS-TIME-FULL    FROM TIME.                                    
058400     MOVE WS-TIME-FULL (1:4) TO WS-HORA-NUM.                              
058500     MOVE WS-SIS-ANO        TO CAB002-ANO.                                
058600     MOVE WS-SIS-MES        TO CAB002-MES.                                
058700     MOVE WS-SIS-DIA        TO CAB002-DIA.                                
058800     MOVE WS-HP-HOR          TO CAB001-HOR.                               
058900     MOVE WS-HP-MIN          TO CAB001-MIN.                               
059000     DISPLAY CAB001.                                                      
059100     DISPLAY CAB002.                                                      
059200     MOVE WS-SISTEMA-NUM    TO WS-DATA-NUM.                               
059300     PERFORM 090-00-DATA-PARA-JULIANO.                                    
059400     MOVE WS-JL-RESULT      TO WS-JULIANO-HOJE.                           
059500 002-00-FIM.                EXIT.                                         
059600*================================================================*        
059700 010-00-CARREGAR-ALUNOS     SECTION.                                      
059800*================================================================*        
059900     MOVE FS-LEITURA        TO FS-OPERACAO.                               
060000     READ ALUNOS.                                                         
060100     IF FS-ALUNOS NOT EQUAL "10"                                          
060200         PERFORM 001-02-FS-ALUNOS                                         
060300         ADD 1               TO QT-ALUNOS                                 
060400         SET IX-AL           TO QT-ALUNOS                                 
060500         MOVE ALU-ID         TO TA-ID (IX-AL)                             
060600         MOVE ALU-NOME       TO TA-NOME (IX-AL).                          
060700 010-00-FIM.                EXIT.                                         
060800*================================================================*        
060900 011-00-CARREGAR-CURSOS     SECTION.                                      
061000*================================================================*        
061100     MOVE FS-LEITURA        TO FS-OPERACAO.                               
061200     READ CURSOS.                                                         
061300     IF FS-CURSOS NOT EQUAL "10"                                          
061400         PERFORM 001-03-FS-CURSOS                                         
061500         ADD 1               TO QT-CURSOS                                 
061600         SET IX-CU           TO QT-CURSOS                                 
061700         MOVE CUR-CODIGO     TO TC-CODIGO (IX-CU)                         
061800         MOVE CUR-NOME       TO TC-NOME (IX-CU)                           
061900         MOVE CUR-CREDITO    TO TC-CREDITO (IX-CU)                        
062000         MOVE ZERO           TO TC-QTD-MATR (IX-CU).                      
062100 011-00-FIM.                EXIT.                                         
062200*================================================================*        
062300 012-00-CARREGAR-SALAS      SECTION.                                      
062400*================================================================*        
062500     MOVE FS-LEITURA        TO FS-OPERACAO.                               
062600     READ SALAS.                                                          
062700     IF FS-SALAS NOT EQUAL "10"                                           
062800         PERFORM 001-04-FS-SALAS                                          
062900         ADD 1               TO QT-SALAS                                  
063000         SET IX-SA           TO QT-SALAS                                  
063100         MOVE SAL-ID         TO TS-ID (IX-SA)                             
063200         MOVE SAL-CAPACIDADE TO TS-CAPACIDADE (IX-SA)                     
063300         PERFORM 012-05-SEPARAR-BLOCO-SALA.                               
063400 012-00-FIM.                EXIT.                                         
063500*================================================================*        
063600 012-05-SEPARAR-BLOCO-SALA  SECTION.                                      
063700*================================================================*        
063800*    QUEBRA O ID DA SALA EM BLOCO (LETRAS DA FRENTE) E NUMERO             
063900*    (DIGITOS DO FINAL) PARA A ORDENACAO DE 021-00. SALA SEM              
064000*    NENHUM DIGITO VAI PARA O FIM DA ORDEM (999999).                      
064100     MOVE SPACES             TO TS-BLOCO (IX-SA).                         
064200     MOVE TS-ID (IX-SA)      TO WS-SALA-ID-TXT.                           
064300     MOVE ZERO               TO WS-TAM-BLOCO WS-TAM-NUMERO.               
064400     MOVE "N"                TO WS-ACHEI.                                 
064500     MOVE 1                  TO WS-POS.                                   
064600     PERFORM 012-06-VARRER-LETRAS                                         
064700         UNTIL WS-POS GREATER 10 OR JA-ACHOU.                             
064800     IF WS-TAM-BLOCO GREATER ZERO                                         
064900         MOVE TS-ID (IX-SA) (1:WS-TAM-BLOCO)                              
065000                              TO TS-BLOCO (IX-SA).                        
065100     MOVE ZERO                TO TS-NUMERO (IX-SA).                       
065200     MOVE WS-TAM-BLOCO        TO WS-POS.                                  
065300     PERFORM 012-07-VARRER-DIGITOS                                        
065400         UNTIL WS-POS GREATER 10.                                         
065500     IF WS-TAM-BLOCO EQUAL 10                                             
065600         MOVE 999999          TO TS-NUMERO (IX-SA).                       
065700 012-05-FIM.                 EXIT.                                        
065800*================================================================*        
065900 012-06-VARRER-LETRAS       SECTION.                                      
066000*================================================================*        
066100     IF WS-SIC (WS-POS) IS CLASS CLASSE-LETRA                             
066200         ADD 1                TO WS-TAM-BLOCO                             
066300     ELSE                                                                 
066400         MOVE "S"              TO WS-ACHEI                                
066500     END-IF.                                                              
066600     ADD 1                    TO WS-POS.                                  
066700 012-06-FIM.                 EXIT.                                        
066800*================================================================*        
066900 012-07-VARRER-DIGITOS      SECTION.                                      
067000*================================================================*        
067100     ADD 1                    TO WS-POS.                                  
067200     IF WS-POS NOT GREATER 10                                             
067300         IF WS-SIC (WS-POS) IS CLASS CLASSE-DIGITO                        
067400             MOVE WS-SIC (WS-POS) TO WS-DIGITO-CHAR                       
067500             COMPUTE TS-NUMERO (IX-SA) =                                  
067600                 TS-NUMERO (IX-SA) * 10 + WS-DIGITO-NUM                   
067700         END-IF                                                           
067800     END-IF.                                                              
067900 012-07-FIM.                 EXIT.                                        
068000*================================================================*        
068100 013-00-CARREGAR-PARAMETROS SECTION.                                      
068200*================================================================*        
068300     MOVE FS-LEITURA        TO FS-OPERACAO.                               
068400     READ PARAMETR.                                                       
068500     PERFORM 001-05-FS-PARAMETR.                                          
068600     IF FS-PARAMETR EQUAL "10"                                            
068700         DISPLAY "* CONSTRAINTS.DAT VAZIO - USANDO DEFAULTS *"            
068800         INITIALIZE REG-PARAMETRO                                         
068900     END-IF.                                                              
069000     PERFORM 013-05-VALIDAR-PARAMETROS.                                   
069100 013-00-FIM.                EXIT.                                         
069200*================================================================*        
069300 013-05-VALIDAR-PARAMETROS  SECTION.                                      
069400*================================================================*        
069500*    APLICA OS DEFAULTS DA ESPECIFICACAO DE PARAMETROS E REJEITA          
069600*    (VOLTA AO DEFAULT) OS CAMPOS FORA DA FAIXA PERMITIDA.                
069700     IF PAR-GAP-MINIMO GREATER ZERO                                       
069800         MOVE PAR-GAP-MINIMO       TO WP-GAP-MINIMO                       
069900     ELSE                                                                 
070000         MOVE 60                  TO WP-GAP-MINIMO                        
070100     END-IF.                                                              
070200     IF PAR-MAX-PROVAS-DIA GREATER ZERO                                   
070300         MOVE PAR-MAX-PROVAS-DIA   TO WP-MAX-PROVAS-DIA                   
070400     ELSE                                                                 
070500         MOVE 2                   TO WP-MAX-PROVAS-DIA                    
070600     END-IF.                                                              
070700     IF PAR-TURNOVER-SALA NOT LESS ZERO AND                               
070800        PAR-TURNOVER-SALA NOT EQUAL ZERO                                  
070900         MOVE PAR-TURNOVER-SALA    TO WP-TURNOVER-SALA                    
071000     ELSE                                                                 
071100         MOVE 10                  TO WP-TURNOVER-SALA                     
071200     END-IF.                                                              
071300     IF PAR-PASSO-HORARIO GREATER ZERO                                    
071400         MOVE PAR-PASSO-HORARIO    TO WP-PASSO-HORARIO                    
071500     ELSE                                                                 
071600         MOVE 5                   TO WP-PASSO-HORARIO                     
071700     END-IF.                                                              
071800     IF PAR-DURACAO-BASE GREATER ZERO                                     
071900         MOVE PAR-DURACAO-BASE     TO WP-DURACAO-BASE                     
072000     ELSE                                                                 
072100         MOVE 90                  TO WP-DURACAO-BASE                      
072200     END-IF.                                                              
072300     IF PAR-COEF-CREDITO NOT LESS ZERO AND                                
072400        PAR-COEF-CREDITO NOT EQUAL ZERO                                   
072500         MOVE PAR-COEF-CREDITO     TO WP-COEF-CREDITO                     
072600     ELSE                                                                 
072700         MOVE 15                  TO WP-COEF-CREDITO                      
072800     END-IF.                                                              
072900     IF PAR-ARREDONDA-MIN GREATER ZERO                                    
073000         MOVE PAR-ARREDONDA-MIN    TO WP-ARREDONDA-MIN                    
073100     ELSE                                                                 
073200         MOVE 5                   TO WP-ARREDONDA-MIN                     
073300     END-IF.                                                              
073400     IF PAR-DURACAO-MINIMA GREATER ZERO                                   
073500         MOVE PAR-DURACAO-MINIMA   TO WP-DURACAO-MINIMA                   
073600     ELSE                                                                 
073700         MOVE 120                 TO WP-DURACAO-MINIMA                    
073800     END-IF.                                                              
073900     MOVE PAR-SEMANA-INICIO        TO WP-SEMANA-INICIO.                   
074000     MOVE PAR-SEMANA-FIM           TO WP-SEMANA-FIM.                      
074100     IF PAR-HORA-INICIO-DIA GREATER ZERO                                  
074200         MOVE PAR-HORA-INICIO-DIA  TO WP-HORA-INICIO-DIA                  
074300     ELSE                                                                 
074400         MOVE 0900                TO WP-HORA-INICIO-DIA                   
074500     END-IF.                                                              
074600     IF PAR-HORA-FIM-DIA GREATER ZERO                                     
074700         MOVE PAR-HORA-FIM-DIA     TO WP-HORA-FIM-DIA                     
074800     ELSE                                                                 
074900         MOVE 1900                TO WP-HORA-FIM-DIA                      
075000     END-IF.                                                              
075100     IF PAR-DIAS-PERMITIDOS EQUAL SPACES                                  
075200         MOVE "YYYYYNN"            TO WP-DIAS-PERMITIDOS                  
075300     ELSE                                                                 
075400         MOVE PAR-DIAS-PERMITIDOS  TO WP-DIAS-PERMITIDOS                  
075500     END-IF.                                                              
075600 013-05-FIM.                 EXIT.                                        
075700*================================================================*        
075800 014-00-CARREGAR-MATRICULAS SECTION.                                      
075900*================================================================*        
076000*    LIGA CADA MATRICULA AO ALUNO E AO CURSO. LINHA CUJA CHAVE            
076100*    NAO FOR ACHADA EM NENHUMA DAS TABELAS E IGNORADA - NAO GERA          
076200*    VINCULO (REGRA DO CARREGADOR, ITEM 5 DO FLUXO DE CARGA).             
076300     MOVE FS-LEITURA        TO FS-OPERACAO.                               
076400     READ MATRICUL.                                                       
076500     IF FS-MATRICUL NOT EQUAL "10"                                        
076600         PERFORM 001-06-FS-MATRICUL                                       
076700         PERFORM 014-05-ACHAR-ALUNO                                       
076800         PERFORM 014-06-ACHAR-CURSO                                       
076900         IF JA-ACHOU                                                      
077000             PERFORM 014-07-LIGAR-MATRICULA                               
077100         END-IF                                                           
077200     END-IF.                                                              
077300 014-00-FIM.                EXIT.                                         
077400*================================================================*        
077500 014-05-ACHAR-ALUNO         SECTION.                                      
077600*================================================================*        
077700     MOVE "N"                TO WS-ACHEI.                                 
077800     SET IX-AL               TO 1.                                        
077900     SEARCH TA-ITEM                                                       
078000         AT END                                                           
078100             MOVE "N"          TO WS-ACHEI                                
078200         WHEN TA-ID (IX-AL) EQUAL MAT-ALUNO-ID                            
078300             MOVE "S"          TO WS-ACHEI.                               
078400 014-05-FIM.                EXIT.                                         
078500*================================================================*        
078600 014-06-ACHAR-CURSO         SECTION.                                      
078700*================================================================*        
078800     IF JA-ACHOU                                                          
078900         SET IX-CU            TO 1                                        
079000         SEARCH TC-ITEM                                                   
079100             AT END                                                       
079200                 MOVE "N"       TO WS-ACHEI                               
079300             WHEN TC-CODIGO (IX-CU) EQUAL MAT-CURSO-COD                   
079400                 MOVE "S"       TO WS-ACHEI                               
079500         END-SEARCH                                                       
079600     END-IF.                                                              
079700 014-06-FIM.                EXIT.                                         
079800*================================================================*        
079900 014-07-LIGAR-MATRICULA     SECTION.                                      
080000*================================================================*        
080100     ADD 1                   TO TC-QTD-MATR (IX-CU).                      
080200     MOVE MAT-ALUNO-ID       TO                                           
080300          TC-MATR-ID (IX-CU, TC-QTD-MATR (IX-CU)).                        
080400 014-07-FIM.                EXIT.                                         
080500*================================================================*        
080600 020-00-PREPARAR-LISTA-CURSOS SECTION.                                    
080700*================================================================*        
080800*    MONTA TAB-LISTA-CURSOS SO COM OS CURSOS QUE TEM ALUNO                
080900*    MATRICULADO, E ORDENA DO MAIOR PARA O MENOR NUMERO DE                
081000*    MATRICULADOS (EMPATE = CODIGO DO CURSO, CRESCENTE).                  
081100     MOVE ZERO                TO QT-LISTA.                                
081200     SET IX-CU                TO 1.                                       
081300     PERFORM 020-05-FILTRAR-CURSO                                         
081400         VARYING IX-CU FROM 1 BY 1 UNTIL IX-CU GREATER QT-CURSOS.         
081500     PERFORM 020-10-ORDENAR-LISTA                                         
081600         VARYING WS-IDX-SALA-BUSCA FROM 1 BY 1                            
081700         UNTIL WS-IDX-SALA-BUSCA GREATER QT-LISTA.                        
081800 020-00-FIM.                 EXIT.                                        
081900*================================================================*        
082000 020-05-FILTRAR-CURSO       SECTION.                                      
082100*================================================================*        
082200     IF TC-QTD-MATR (IX-CU) GREATER ZERO                                  
082300         ADD 1                TO QT-LISTA                                 
082400         SET LC-IDX (QT-LISTA) TO IX-CU                                   
082500     END-IF.                                                              
082600 020-05-FIM.                 EXIT.                                        
082700*================================================================*        
082800 020-10-ORDENAR-LISTA       SECTION.                                      
082900*================================================================*        
083000*    SELECTION SORT - A CASA NAO USA O VERBO SORT NESTA FAMILIA           
083100*    DE PROGRAMAS, A ORDENACAO E SEMPRE NA MAO, POSICAO A                 
083200*    POSICAO, IGUAL AS DEMAIS ROTINAS DESTE SISTEMA.                      
083300     MOVE WS-IDX-SALA-BUSCA    TO WS-POS-MENOR.                           
083400     SET IX-CU                 TO LC-IDX (WS-IDX-SALA-BUSCA).             
083500     MOVE TC-QTD-MATR (IX-CU)  TO WS-VALOR-MENOR-QTD.                     
083600     MOVE TC-CODIGO (IX-CU)    TO WS-VALOR-MENOR-COD.                     
083700     PERFORM 020-11-COMPARAR-CURSO                                        
083800         VARYING WS-CONTADOR FROM WS-IDX-SALA-BUSCA BY 1                  
083900         UNTIL WS-CONTADOR GREATER QT-LISTA.                              
084000     IF WS-POS-MENOR NOT EQUAL WS-IDX-SALA-BUSCA                          
084100         MOVE LC-IDX (WS-IDX-SALA-BUSCA) TO WS-TROCA-IDX                  
084200         SET LC-IDX (WS-IDX-SALA-BUSCA) TO LC-IDX (WS-POS-MENOR)          
084300         SET LC-IDX (WS-POS-MENOR) TO WS-TROCA-IDX                        
084400     END-IF.                                                              
084500 020-10-FIM.                 EXIT.                                        
084600*================================================================*        
084700 020-11-COMPARAR-CURSO      SECTION.                                      
084800*================================================================*        
084900     SET IX-CU                 TO LC-IDX (WS-CONTADOR).                   
085000     IF TC-QTD-MATR (IX-CU) GREATER WS-VALOR-MENOR-QTD                    
085100         MOVE WS-CONTADOR        TO WS-POS-MENOR                          
085200         MOVE TC-QTD-MATR (IX-CU) TO WS-VALOR-MENOR-QTD                   
085300         MOVE TC-CODIGO (IX-CU)   TO WS-VALOR-MENOR-COD                   
085400     ELSE                                                                 
085500         IF TC-QTD-MATR (IX-CU) EQUAL WS-VALOR-MENOR-QTD AND              
085600            TC-CODIGO (IX-CU) LESS WS-VALOR-MENOR-COD                     
085700             MOVE WS-CONTADOR        TO WS-POS-MENOR                      
085800             MOVE TC-QTD-MATR (IX-CU) TO WS-VALOR-MENOR-QTD               
085900             MOVE TC-CODIGO (IX-CU)   TO WS-VALOR-MENOR-COD               
086000         END-IF                                                           
086100     END-IF.                                                              
086200 020-11-FIM.                 EXIT.                                        
086300*================================================================*        
086400 021-00-ORDENAR-SALAS       SECTION.                                      
086500*================================================================*        
086600*    ORDENA AS SALAS POR BLOCO, DEPOIS NUMERO, DEPOIS ID BRUTO -          
086700*    MESMA TECNICA DE SELECTION SORT DE 020-10, SOBRE OS INDICES          
086800*    EM TAB-ORDEM-SALAS.                                                  
086900     PERFORM 021-05-INICIALIZAR-ORDEM                                     
087000         VARYING WS-CONTADOR FROM 1 BY 1                                  
087100         UNTIL WS-CONTADOR GREATER QT-SALAS.                              
087200     PERFORM 021-10-ORDENAR-UMA-SALA                                      
087300         VARYING WS-IDX-SALA-BUSCA FROM 1 BY 1                            
087400         UNTIL WS-IDX-SALA-BUSCA GREATER QT-SALAS.                        
087500 021-00-FIM.                 EXIT.                                        
087600*================================================================*        
087700 021-05-INICIALIZAR-ORDEM   SECTION.                                      
087800*================================================================*        
087900     MOVE WS-CONTADOR          TO SO-IDX (WS-CONTADOR).                   
088000 021-05-FIM.                 EXIT.                                        
088100*================================================================*        
088200 021-10-ORDENAR-UMA-SALA    SECTION.                                      
088300*================================================================*        
088400     MOVE WS-IDX-SALA-BUSCA    TO WS-POS-MENOR.                           
088500     PERFORM 021-11-COMPARAR-SALA                                         
088600         VARYING WS-CONTADOR FROM WS-IDX-SALA-BUSCA BY 1                  
088700         UNTIL WS-CONTADOR GREATER QT-SALAS.                              
088800     IF WS-POS-MENOR NOT EQUAL WS-IDX-SALA-BUSCA                          
088900         MOVE SO-IDX (WS-IDX-SALA-BUSCA) TO WS-TROCA-IDX                  
089000         MOVE SO-IDX (WS-POS-MENOR) TO SO-IDX (WS-IDX-SALA-BUSCA)         
089100         MOVE WS-TROCA-IDX      TO SO-IDX (WS-POS-MENOR)                  
089200     END-IF.                                                              
089300 021-10-FIM.                 EXIT.                                        
089400*================================================================*        
089500 021-11-COMPARAR-SALA       SECTION.                                      
089600*================================================================*        
089700     MOVE SO-IDX (WS-CONTADOR)       TO WS-CONTADOR2.                     
089800     MOVE SO-IDX (WS-POS-MENOR)      TO WS-TROCA-IDX.                     
089900     IF TS-BLOCO (WS-CONTADOR2) LESS TS-BLOCO (WS-TROCA-IDX)              
090000         MOVE WS-CONTADOR        TO WS-POS-MENOR                          
090100     ELSE                                                                 
090200         IF TS-BLOCO (WS-CONTADOR2) EQUAL TS-BLOCO (WS-TROCA-IDX)         
090300           AND TS-NUMERO (WS-CONTADOR2)                                   
090400               LESS TS-NUMERO (WS-TROCA-IDX)                              
090500             MOVE WS-CONTADOR        TO WS-POS-MENOR                      
090600         ELSE                                                             
090700           IF TS-BLOCO (WS-CONTADOR2)                                     
090800              EQUAL TS-BLOCO (WS-TROCA-IDX)                               
090900           AND TS-NUMERO (WS-CONTADOR2)                                   
091000               EQUAL TS-NUMERO (WS-TROCA-IDX)                             
091100           AND TS-ID (WS-CONTADOR2) LESS TS-ID (WS-TROCA-IDX)             
091200               MOVE WS-CONTADOR        TO WS-POS-MENOR                    
091300           END-IF                                                         
091400         END-IF                                                           
091500     END-IF.                                                              
091600 021-11-FIM.                 EXIT.                                        
091700*================================================================*        
091800 022-00-CALCULAR-JANELA-PROVAS SECTION.                                   
091900*================================================================*        
092000*    DATA DE INICIO: A INFORMADA NOS PARAMETROS, OU AMANHA. DATA          
092100*    DE FIM: A INFORMADA, OU SEM LIMITE. SE AS DUAS VIEREM E O            
092200*    INICIO FOR DEPOIS DO FIM, O LOTE ABORTA (JANELA INVALIDA).           
092300     IF WP-SEMANA-INICIO GREATER ZERO                                     
092400         MOVE WP-SEMANA-INICIO  TO WS-DATA-NUM                            
092500         PERFORM 090-00-DATA-PARA-JULIANO                                 
092600         MOVE WS-JL-RESULT      TO WP-JULIANO-INICIO                      
092700     ELSE                                                                 
092800         COMPUTE WP-JULIANO-INICIO = WS-JULIANO-HOJE + 1                  
092900         MOVE WP-JULIANO-INICIO TO WS-JL-RESULT                           
093000         PERFORM 091-00-JULIANO-PARA-DATA                                 
093100         MOVE WS-DATA-NUM        TO WP-SEMANA-INICIO                      
093200     END-IF.                                                              
093300     IF WP-SEMANA-FIM GREATER ZERO                                        
093400         MOVE "S"                TO WP-FIM-INFORMADO                      
093500         MOVE WP-SEMANA-FIM       TO WS-DATA-NUM                          
093600         PERFORM 090-00-DATA-PARA-JULIANO                                 
093700         MOVE WS-JL-RESULT        TO WP-JULIANO-FIM                       
093800     ELSE                                                                 
093900         MOVE "N"                 TO WP-FIM-INFORMADO                     
094000     END-IF.                                                              
094100     IF SEMANA-FIM-INFORMADA AND                                          
094200        WP-JULIANO-FIM LESS WP-JULIANO-INICIO                             
094300         DISPLAY "* SEMANA DE PROVAS INVALIDA - FIM < INICIO *"           
094400         PERFORM 900-00-ERRO                                              
094500     END-IF.                                                              
094600     MOVE WP-HORA-INICIO-DIA     TO WS-HORA-NUM.                          
094700     COMPUTE WS-MIN-INICIO-DIA = WS-HP-HOR * 60 + WS-HP-MIN.              
094800     MOVE WP-HORA-FIM-DIA        TO WS-HORA-NUM.                          
094900     COMPUTE WS-MIN-FIM-DIA = WS-HP-HOR * 60 + WS-HP-MIN.                 
095000 022-00-FIM.                 EXIT.                                        
095100*================================================================*        
095200 030-00-GERAR-AGENDA        SECTION.                                      
095300*================================================================*        
095400*    MONTA A PROVA DE UM CURSO DA LISTA JA ORDENADA, DO PRIMEIRO          
095500*    DIA DA SEMANA DE PROVAS EM DIANTE, ATE O LIMITE DE 90 DIAS.          
095600     SET IX-CU                TO LC-IDX (WS-IDX-CURSO-ATUAL).             
095700     PERFORM 031-00-CALCULAR-DURACAO.                                     
095800     MOVE "N"                 TO WS-ACHOU-PROVA.                          
095900     MOVE "N"                 TO WS-FIM-ATING.                            
096000     PERFORM 032-00-VARRER-DIA                                            
096100         VARYING WS-IDX-DIA FROM ZERO BY 1                                
096200         UNTIL PROVA-ACHADA OR DIA-CAP-ATINGIDO OR                        
096300               WS-IDX-DIA NOT LESS WS-DIAS-NO-CAP.                        
096400     IF NOT PROVA-ACHADA                                                  
096500         DISPLAY "* NAO FOI POSSIVEL AGENDAR O CURSO "                    
096600                 TC-CODIGO (IX-CU)                                        
096700         PERFORM 900-00-ERRO                                              
096800     END-IF.                                                              
096900 030-00-FIM.                 EXIT.                                        
097000*================================================================*        
097100 031-00-CALCULAR-DURACAO    SECTION.                                      
097200*================================================================*        
097300     IF TC-CREDITO (IX-CU) EQUAL ZERO                                     
097400         IF WP-DURACAO-BASE GREATER 120                                   
097500             MOVE WP-DURACAO-BASE   TO WS-DUR-BRUTA                       
097600         ELSE                                                             
097700             MOVE 120               TO WS-DUR-BRUTA                       
097800         END-IF                                                           
097900     ELSE                                                                 
098000         COMPUTE WS-DUR-BRUTA = WP-DURACAO-BASE +                         
098100             (TC-CREDITO (IX-CU) * WP-COEF-CREDITO)                       
098200         IF WS-DUR-BRUTA LESS 120                                         
098300             MOVE 120                TO WS-DUR-BRUTA                      
098400         END-IF                                                           
098500     END-IF.                                                              
098600     DIVIDE WS-DUR-BRUTA BY WP-ARREDONDA-MIN                              
098700         GIVING WS-QUOCIENTE REMAINDER WS-DUR-RESTO.                      
098800     IF WS-DUR-RESTO EQUAL ZERO                                           
098900         MOVE WS-DUR-BRUTA        TO WS-DURACAO-CALC                      
099000     ELSE                                                                 
099100         ADD 1                    TO WS-QUOCIENTE                         
099200         COMPUTE WS-DURACAO-CALC = WS-QUOCIENTE * WP-ARREDONDA-MIN        
099300     END-IF.                                                              
099400     MOVE WS-DURACAO-CALC         TO PC-DURACAO.                          
099500 031-00-FIM.                 EXIT.                                        
099600*================================================================*        
099700 032-00-VARRER-DIA          SECTION.                                      
099800*================================================================*        
099900     COMPUTE WS-JULIANO-CAND = WP-JULIANO-INICIO + WS-IDX-DIA.            
100000     IF SEMANA-FIM-INFORMADA AND                                          
100100        WS-JULIANO-CAND GREATER WP-JULIANO-FIM                            
100200         MOVE "S"                 TO WS-FIM-ATING                         
100300     ELSE                                                                 
100400         MOVE WS-JULIANO-CAND     TO WS-JL-RESULT                         
100500         PERFORM 092-00-DIA-DA-SEMANA                                     
100600         IF WP-DIAS-PERMITIDOS (WS-DIA-SEMANA-IDX:1) EQUAL "Y"            
100700             MOVE WS-JULIANO-CAND  TO WS-JL-RESULT                        
100800             PERFORM 091-00-JULIANO-PARA-DATA                             
100900             MOVE WS-DATA-NUM      TO PC-DATA                             
101000             MOVE TC-CODIGO (IX-CU) TO PC-CODIGO                          
101100             PERFORM 033-00-TESTAR-HORARIO                                
101200                 VARYING WS-MIN-CAND FROM WS-MIN-INICIO-DIA               
101300                 BY WP-PASSO-HORARIO                                      
101400                 UNTIL PROVA-ACHADA OR                                    
101500                       WS-MIN-CAND GREATER WS-MIN-FIM-DIA                 
101600         END-IF                                                           
101700     END-IF.                                                              
101800 032-00-FIM.                 EXIT.                                        
101900*================================================================*        
102000 033-00-TESTAR-HORARIO      SECTION.                                      
102100*================================================================*        
102200     DIVIDE WS-MIN-CAND BY 60 GIVING WS-QUOCIENTE                         
102300         REMAINDER WS-RESTO.                                              
102400     COMPUTE PC-HORA = WS-QUOCIENTE * 100 + WS-RESTO.                     
102500     MOVE PC-DATA                 TO WS-DATA-NUM.                         
102600     MOVE PC-HORA                 TO WS-HORA-NUM.                         
102700     PERFORM 094-00-CALC-ABS-MINUTOS.                                     
102800     MOVE WS-ABS-MINUTOS           TO WS-ABS-INI-CAND.                    
102900     COMPUTE WS-ABS-FIM-CAND = WS-ABS-INI-CAND + PC-DURACAO.              
103000     COMPUTE WS-MIN-FIM-CAND = WS-MIN-CAND + PC-DURACAO.                  
103100     IF WS-MIN-FIM-CAND NOT GREATER WS-MIN-FIM-DIA                        
103200         PERFORM 034-00-SALAS-LIVRES                                      
103300         PERFORM 035-00-MONTAR-PROVA                                      
103400         IF PROVA-MONTADA-OK                                              
103500             PERFORM 036-00-CONFERIR-CONFLITO                             
103600             IF NOT HOUVE-CHOQUE                                          
103700                 PERFORM 037-00-CONFERIR-ALUNOS                           
103800                 IF NOT HOUVE-VIOLACAO                                    
103900                     PERFORM 038-00-COMMITAR-PROVA                        
104000                     MOVE "S"       TO WS-ACHOU-PROVA                     
104100                 END-IF                                                   
104200             END-IF                                                       
104300         END-IF                                                           
104400     END-IF.                                                              
104500 033-00-FIM.                 EXIT.                                        
104600*================================================================*        
104700 034-00-SALAS-LIVRES        SECTION.                                      
104800*================================================================*        
104900     MOVE ZERO                   TO QT-SALAS-LIVRES.                      
105000     PERFORM 034-05-TESTAR-SALA                                           
105100         VARYING WS-IDX-SALA-BUSCA FROM 1 BY 1                            
105200         UNTIL WS-IDX-SALA-BUSCA GREATER QT-SALAS.                        
105300 034-00-FIM.                 EXIT.                                        
105400*================================================================*        
105500 034-05-TESTAR-SALA         SECTION.                                      
105600*================================================================*        
105700     SET IX-SA                    TO SO-IDX (WS-IDX-SALA-BUSCA).          
105800     MOVE "N"                     TO WS-ACHOU-CHOQUE.                     
105900     PERFORM 034-10-TESTAR-SALA-EXISTENTE                                 
106000         VARYING WS-IDX-PROVA-EXIST FROM 1 BY 1                           
106100         UNTIL HOUVE-CHOQUE OR                                            
106200               WS-IDX-PROVA-EXIST GREATER QT-AGENDA.                      
106300     IF NOT HOUVE-CHOQUE AND TS-CAPACIDADE (IX-SA) GREATER ZERO           
106400         ADD 1                     TO QT-SALAS-LIVRES                     
106500         SET SL-IDX (QT-SALAS-LIVRES) TO IX-SA                            
106600     END-IF.                                                              
106700 034-05-FIM.                 EXIT.                                        
106800*================================================================*        
106900 034-10-TESTAR-SALA-EXISTENTE SECTION.                                    
107000*================================================================*        
107100     PERFORM 034-15-TESTAR-SALA-DA-PROVA                                  
107200         VARYING WS-IDX-SALA-EXIST FROM 1 BY 1                            
107300         UNTIL HOUVE-CHOQUE OR WS-IDX-SALA-EXIST GREATER                  
107400               AG-QTD-SALAS (WS-IDX-PROVA-EXIST).                         
107500 034-10-FIM.                 EXIT.                                        
107600*================================================================*        
107700 034-15-TESTAR-SALA-DA-PROVA SECTION.                                     
107800*================================================================*        
107900     IF AGS-ID (WS-IDX-PROVA-EXIST, WS-IDX-SALA-EXIST) EQUAL              
108000        TS-ID (IX-SA)                                                     
108100         MOVE AG-DATA (WS-IDX-PROVA-EXIST)  TO WS-DATA-NUM                
108200         MOVE AG-HORA (WS-IDX-PROVA-EXIST)  TO WS-HORA-NUM                
108300         PERFORM 094-00-CALC-ABS-MINUTOS                                  
108400         MOVE WS-ABS-MINUTOS                TO WS-INT-B-INI               
108500         COMPUTE WS-INT-B-FIM = WS-INT-B-INI +                            
108600             AG-DURACAO (WS-IDX-PROVA-EXIST) + WP-TURNOVER-SALA           
108700         MOVE WS-ABS-INI-CAND                TO WS-INT-A-INI              
108800         COMPUTE WS-INT-A-FIM = WS-ABS-FIM-CAND + WP-TURNOVER-SALA        
108900         PERFORM 095-00-VERIFICAR-SOBREPOSICAO                            
109000         IF HOUVE-SOBREPOSICAO                                            
109100             MOVE "S"                         TO WS-ACHOU-CHOQUE          
109200         END-IF                                                           
109300     END-IF.                                                              
109400 034-15-FIM.                 EXIT.                                        
109500*================================================================*        
109600 035-00-MONTAR-PROVA        SECTION.                                      
109700*================================================================*        
109800*    ENCHE AS SALAS LIVRES, NA ORDEM DE TC-MATR-ID, ATE ACABAREM          
109900*    OS ALUNOS OU AS SALAS. SE SOBRAR ALUNO SEM SALA, A PROVA NAO         
110000*    E ACEITA NESTE HORARIO (TENTA-SE O PROXIMO).                         
110100     MOVE "S"                   TO PC-MONTADA-OK.                         
110200     MOVE TC-QTD-MATR (IX-CU)   TO QT-AR.                                 
110300     PERFORM 035-05-COPIAR-PENDENTES                                      
110400         VARYING WS-IDX-PEND FROM 1 BY 1                                  
110500         UNTIL WS-IDX-PEND GREATER QT-AR.                                 
110600     MOVE ZERO                  TO WS-QTD-SALAS-USADAS.                   
110700     MOVE 1                     TO WS-FILA-INICIO.                        
110800     IF QT-SALAS-LIVRES EQUAL ZERO                                        
110900         MOVE "N"                TO PC-MONTADA-OK                         
111000     ELSE                                                                 
111100         PERFORM 035-10-ENCHER-SALA                                       
111200             VARYING WS-IDX-SALA-ENCHER FROM 1 BY 1                       
111300             UNTIL WS-IDX-SALA-ENCHER GREATER QT-SALAS-LIVRES OR          
111400                   WS-FILA-INICIO GREATER QT-AR                           
111500     END-IF.                                                              
111600     IF WS-FILA-INICIO NOT GREATER QT-AR                                  
111700         MOVE "N"                TO PC-MONTADA-OK                         
111800     END-IF.                                                              
111900 035-00-FIM.                 EXIT.                                        
112000*================================================================*        
112100 035-05-COPIAR-PENDENTES    SECTION.                                      
112200*================================================================*        
112300     MOVE TC-MATR-ID (IX-CU, WS-IDX-PEND) TO AR-ID (WS-IDX-PEND).         
112400 035-05-FIM.                 EXIT.                                        
112500*================================================================*        
112600 035-10-ENCHER-SALA         SECTION.                                      
112700*================================================================*        
112800     SET IX-SA                 TO SL-IDX (WS-IDX-SALA-ENCHER).            
112900     ADD 1                      TO WS-QTD-SALAS-USADAS.                   
113000     MOVE TS-ID (IX-SA)         TO                                        
113100         WS-PROVA-SALA-ID (WS-QTD-SALAS-USADAS).                          
113200     MOVE ZERO                  TO                                        
113300         WS-PROVA-SALA-QTD (WS-QTD-SALAS-USADAS).                         
113400     PERFORM 035-15-SENTAR-ALUNO                                          
113500         VARYING WS-QTD-NA-SALA FROM 1 BY 1                               
113600         UNTIL WS-QTD-NA-SALA GREATER TS-CAPACIDADE (IX-SA) OR            
113700               WS-FILA-INICIO GREATER QT-AR.                              
113800 035-10-FIM.                 EXIT.                                        
113900*================================================================*        
114000 035-15-SENTAR-ALUNO        SECTION.                                      
114100*================================================================*        
114200     ADD 1                      TO                                        
114300         WS-PROVA-SALA-QTD (WS-QTD-SALAS-USADAS).                         
114400     MOVE AR-ID (WS-FILA-INICIO) TO                                       
114500         WS-PROVA-ALUNO-ID (WS-QTD-SALAS-USADAS, WS-QTD-NA-SALA).         
114600     ADD 1                       TO WS-FILA-INICIO.                       
114700 035-15-FIM.                 EXIT.                                        
114800*================================================================*        
114900 036-00-CONFERIR-CONFLITO   SECTION.                                      
115000*================================================================*        
115100*    SE A PROVA NAO FOI MONTADA (SALAS INSUFICIENTES), NADA HA A          
115200*    CONFERIR AQUI - A CHAMADORA JA SABE QUE NAO DEU CERTO.               
115300     IF NOT PROVA-MONTADA-OK                                              
115400         MOVE "N"                 TO WS-ACHOU-CHOQUE                      
115500     ELSE                                                                 
115600         MOVE "N"                  TO WS-ACHOU-CHOQUE                     
115700         PERFORM 036-05-CONFERIR-SALA-PROVA                               
115800             VARYING WS-IDX-SP FROM 1 BY 1                                
115900             UNTIL HOUVE-CHOQUE OR                                        
116000                   WS-IDX-SP GREATER WS-QTD-SALAS-USADAS                  
116100     END-IF.                                                              
116200 036-00-FIM.                 EXIT.                                        
116300*================================================================*        
116400 036-05-CONFERIR-SALA-PROVA SECTION.                                      
116500*================================================================*        
116600     PERFORM 036-10-CONFERIR-CONTRA-EXISTENTE                             
116700         VARYING WS-IDX-PROVA-EXIST FROM 1 BY 1                           
116800         UNTIL HOUVE-CHOQUE OR                                            
116900               WS-IDX-PROVA-EXIST GREATER QT-AGENDA.                      
117000 036-05-FIM.                 EXIT.                                        
117100*================================================================*        
117200 036-10-CONFERIR-CONTRA-EXISTENTE SECTION.                                
117300*================================================================*        
117400     PERFORM 036-15-CONFERIR-SALA-DA-EXISTENTE                            
117500         VARYING WS-IDX-SALA-EXIST FROM 1 BY 1                            
117600         UNTIL HOUVE-CHOQUE OR WS-IDX-SALA-EXIST GREATER                  
117700               AG-QTD-SALAS (WS-IDX-PROVA-EXIST).                         
117800 036-10-FIM.                 EXIT.                                        
117900*================================================================*        
118000 036-15-CONFERIR-SALA-DA-EXISTENTE SECTION.                               
118100*================================================================*        
118200     IF AGS-ID (WS-IDX-PROVA-EXIST, WS-IDX-SALA-EXIST) EQUAL              
118300        WS-PROVA-SALA-ID (WS-IDX-SP)                                      
118400         MOVE AG-DATA (WS-IDX-PROVA-EXIST)  TO WS-DATA-NUM                
118500         MOVE AG-HORA (WS-IDX-PROVA-EXIST)  TO WS-HORA-NUM                
118600         PERFORM 094-00-CALC-ABS-MINUTOS                                  
118700         MOVE WS-ABS-MINUTOS                 TO WS-INT-B-INI              
118800         COMPUTE WS-INT-B-FIM = WS-INT-B-INI +                            
118900             AG-DURACAO (WS-IDX-PROVA-EXIST) + WP-TURNOVER-SALA           
119000         MOVE WS-ABS-INI-CAND                 TO WS-INT-A-INI             
119100         COMPUTE WS-INT-A-FIM = WS-ABS-FIM-CAND + WP-TURNOVER-SALA        
119200         PERFORM 095-00-VERIFICAR-SOBREPOSICAO                            
119300         IF HOUVE-SOBREPOSICAO                                            
119400             MOVE "S"                          TO WS-ACHOU-CHOQUE         
119500         END-IF                                                           
119600     END-IF.                                                              
119700 036-15-FIM.                 EXIT.                                        
119800*================================================================*        
119900 037-00-CONFERIR-ALUNOS     SECTION.                                      
120000*================================================================*        
120100*    PARA CADA ALUNO DA PROVA MONTADA, CONFERE O LIMITE DIARIO,           
120200*    A SOBREPOSICAO COM OUTRA PROVA DO MESMO ALUNO E O INTERVALO          
120300*    MINIMO ENTRE PROVAS DO MESMO DIA (WP-INTERVALO-MIN).                 
120400     MOVE "N"                    TO WS-ACHOU-VIOLACAO.                    
120500     PERFORM 037-05-CONFERIR-SALA-ALUNOS                                  
120600         VARYING WS-IDX-SP FROM 1 BY 1                                    
120700         UNTIL HOUVE-VIOLACAO OR                                          
120800               WS-IDX-SP GREATER WS-QTD-SALAS-USADAS.                     
120900 037-00-FIM.                 EXIT.                                        
121000*================================================================*        
121100 037-05-CONFERIR-SALA-ALUNOS SECTION.                                     
121200*================================================================*        
121300     PERFORM 037-10-CONFERIR-UM-ALUNO                                     
121400         VARYING WS-IDX-AL FROM 1 BY 1                                    
121500         UNTIL HOUVE-VIOLACAO OR                                          
121600               WS-IDX-AL GREATER WS-PROVA-SALA-QTD (WS-IDX-SP).           
121700 037-05-FIM.                 EXIT.                                        
121800*================================================================*        
121900 037-10-CONFERIR-UM-ALUNO   SECTION.                                      
122000*================================================================*        
122100     MOVE WS-PROVA-ALUNO-ID (WS-IDX-SP, WS-IDX-AL)                        
122200                                    TO WS-ALU-CHAVE.                      
122300     MOVE ZERO                      TO WS-QTD-PROVAS-DIA.                 
122400     PERFORM 037-15-CONFERIR-CONTRA-EXISTENTE                             
122500         VARYING WS-IDX-PROVA-EXIST FROM 1 BY 1                           
122600         UNTIL HOUVE-VIOLACAO OR                                          
122700               WS-IDX-PROVA-EXIST GREATER QT-AGENDA.                      
122800     IF NOT HOUVE-VIOLACAO AND                                            
122900        WS-QTD-PROVAS-DIA GREATER OR EQUAL WP-MAX-PROVAS-DIA              
123000         MOVE "S"                   TO WS-ACHOU-VIOLACAO                  
123100     END-IF.                                                              
123200 037-10-FIM.                 EXIT.                                        
123300*================================================================*        
123400 037-15-CONFERIR-CONTRA-EXISTENTE SECTION.                                
123500*================================================================*        
123600     PERFORM 037-20-CONFERIR-SALA-DO-ALUNO                                
123700         VARYING WS-IDX-SALA-EXIST FROM 1 BY 1                            
123800         UNTIL HOUVE-VIOLACAO OR WS-IDX-SALA-EXIST GREATER                
123900               AG-QTD-SALAS (WS-IDX-PROVA-EXIST).                         
124000 037-15-FIM.                 EXIT.                                        
124100*================================================================*        
124200 037-20-CONFERIR-SALA-DO-ALUNO SECTION.                                   
124300*================================================================*        
124400     MOVE "N"                     TO WS-ACHOU-ALUNO.                      
124500     PERFORM 037-21-CONFERIR-ALUNO-DA-SALA                                
124600         VARYING WS-IDX-AL-EXIST FROM 1 BY 1                              
124700         UNTIL ACHOU-O-ALUNO OR                                           
124800               WS-IDX-AL-EXIST GREATER                                    
124900               AGS-QTD-ALUNOS (WS-IDX-PROVA-EXIST,                        
125000                               WS-IDX-SALA-EXIST).                        
125100     IF ACHOU-O-ALUNO                                                     
125200         MOVE AG-DATA (WS-IDX-PROVA-EXIST)  TO WS-DATA-NUM                
125300         PERFORM 090-00-DATA-PARA-JULIANO                                 
125400         MOVE AG-HORA (WS-IDX-PROVA-EXIST) TO WS-HORA-NUM                 
125500         PERFORM 094-00-CALC-ABS-MINUTOS                                  
125600         MOVE WS-ABS-MINUTOS              TO WS-INT-B-INI                 
125700         COMPUTE WS-INT-B-FIM = WS-INT-B-INI +                            
125800             AG-DURACAO (WS-IDX-PROVA-EXIST)                              
125900         MOVE WS-ABS-INI-CAND              TO WS-INT-A-INI                
126000         MOVE WS-ABS-FIM-CAND              TO WS-INT-A-FIM                
126100         IF WS-JL-RESULT EQUAL WS-JULIANO-CAND                            
126200             ADD 1                     TO WS-QTD-PROVAS-DIA               
126300             PERFORM 095-00-VERIFICAR-SOBREPOSICAO                        
126400             IF HOUVE-SOBREPOSICAO                                        
126500                 MOVE "S"                TO WS-ACHOU-VIOLACAO             
126600             END-IF                                                       
126700         END-IF                                                           
126800*        08/02/2019 DMS - O INTERVALO MINIMO TEM QUE SER                  
126900*        CONFERIDO CONTRA TODAS AS PROVAS DO ALUNO, E NAO SO              
127000*        CONTRA AS DO MESMO DIA (CHAMADO 58822/2019).                     
127100         IF WS-INT-A-INI GREATER OR EQUAL WS-INT-B-FIM                    
127200             COMPUTE WS-RESTO =                                           
127300                 WS-INT-A-INI - WS-INT-B-FIM                              
127400         ELSE                                                             
127500             COMPUTE WS-RESTO =                                           
127600                 WS-INT-B-INI - WS-INT-A-FIM                              
127700         END-IF                                                           
127800         IF WS-RESTO LESS WP-GAP-MINIMO                                   
127900             MOVE "S"            TO WS-ACHOU-VIOLACAO                     
128000         END-IF                                                           
128100     END-IF.                                                              
128200 037-20-FIM.                 EXIT.                                        
128300*================================================================*        
128400 037-21-CONFERIR-ALUNO-DA-SALA SECTION.                                   
128500*================================================================*        
128600     IF AGS-ALUNO-ID (WS-IDX-PROVA-EXIST, WS-IDX-SALA-EXIST,              
128700                WS-IDX-AL-EXIST) EQUAL WS-ALU-CHAVE                       
128800         MOVE "S"                TO WS-ACHOU-ALUNO                        
128900     END-IF.                                                              
129000 037-21-FIM.                 EXIT.                                        
129100*================================================================*        
129200 038-00-COMMITAR-PROVA      SECTION.                                      
129300*================================================================*        
129400*    A PROVA PASSOU EM TODAS AS CONFERENCIAS - VIRA REGISTRO              
129500*    DEFINITIVO NA TABELA TAB-AGENDA, EM MEMORIA, PARA AS PROXIMAS        
129600*    CONFERENCIAS E PARA A GRAVACAO FINAL NO FIM DO LOTE.                 
129700     ADD 1                       TO QT-AGENDA.                            
129800     MOVE PC-CODIGO               TO AG-CODIGO (QT-AGENDA).               
129900     MOVE PC-DATA                 TO AG-DATA   (QT-AGENDA).               
130000     MOVE PC-HORA                 TO AG-HORA   (QT-AGENDA).               
130100     MOVE PC-DURACAO               TO AG-DURACAO (QT-AGENDA).             
130200     MOVE WS-QTD-SALAS-USADAS      TO AG-QTD-SALAS (QT-AGENDA).           
130300     PERFORM 038-05-COPIAR-SALA                                           
130400         VARYING WS-IDX-SP FROM 1 BY 1                                    
130500         UNTIL WS-IDX-SP GREATER WS-QTD-SALAS-USADAS.                     
130600 038-00-FIM.                 EXIT.                                        
130700*================================================================*        
130800 038-05-COPIAR-SALA         SECTION.                                      
130900*================================================================*        
131000     MOVE WS-PROVA-SALA-ID  (WS-IDX-SP) TO                                
131100         AGS-ID  (QT-AGENDA, WS-IDX-SP).                                  
131200     MOVE WS-PROVA-SALA-QTD (WS-IDX-SP) TO                                
131300         AGS-QTD-ALUNOS (QT-AGENDA, WS-IDX-SP).                           
131400     PERFORM 038-10-COPIAR-ALUNO                                          
131500         VARYING WS-IDX-AL FROM 1 BY 1                                    
131600         UNTIL WS-IDX-AL GREATER WS-PROVA-SALA-QTD (WS-IDX-SP).           
131700 038-05-FIM.                 EXIT.                                        
131800*================================================================*        
131900 038-10-COPIAR-ALUNO        SECTION.                                      
132000*================================================================*        
132100     MOVE WS-PROVA-ALUNO-ID (WS-IDX-SP, WS-IDX-AL) TO                     
132200         AGS-ALUNO-ID (QT-AGENDA, WS-IDX-SP, WS-IDX-AL).                  
132300 038-10-FIM.                 EXIT.                                        
132400*================================================================*        
132500 039-00-GRAVAR-AGENDA       SECTION.                                      
132600*================================================================*        
132700*    DEPOIS QUE TODOS OS CURSOS FORAM AGENDADOS, GRAVA O WORK             
132800*    FILE AGENDA.DAT - UMA LINHA POR SALA DA PROVA (OU UMA LINHA          
132900*    "EM BRANCO" DE SALA QUANDO A PROVA NAO PRECISOU DE SALA).            
133000     PERFORM 039-05-GRAVAR-UMA-PROVA                                      
133100         VARYING WS-IDX-PROVA-GRAVAR FROM 1 BY 1                          
133200         UNTIL WS-IDX-PROVA-GRAVAR GREATER QT-AGENDA.                     
133300 039-00-FIM.                 EXIT.                                        
133400*================================================================*        
133500 039-05-GRAVAR-UMA-PROVA    SECTION.                                      
133600*================================================================*        
133700     MOVE AG-CODIGO  (WS-IDX-PROVA-GRAVAR) TO AGD-CODIGO.                 
133800     MOVE AG-DATA    (WS-IDX-PROVA-GRAVAR) TO AGD-DATA.                   
133900     MOVE AG-HORA    (WS-IDX-PROVA-GRAVAR) TO AGD-HORA.                   
134000     MOVE AG-DURACAO (WS-IDX-PROVA-GRAVAR) TO AGD-DURACAO.                
134100     MOVE AG-QTD-SALAS (WS-IDX-PROVA-GRAVAR) TO AGD-QTD-SALAS.            
134200     IF AG-QTD-SALAS (WS-IDX-PROVA-GRAVAR) EQUAL ZERO                     
134300         MOVE 1                    TO AGD-SEQ-SALA                        
134400         MOVE SPACES                TO AGD-SALA-ID                        
134500         MOVE ZERO                  TO AGD-QTD-ALUNOS                     
134600         MOVE SPACES                TO AGD-ALUNO-ID (1)                   
134700         WRITE REG-AGENDA                                                 
134800         PERFORM 001-07-FS-AGENDA                                         
134900     ELSE                                                                 
135000         PERFORM 039-10-GRAVAR-LINHA-SALA                                 
135100             VARYING WS-IDX-SP FROM 1 BY 1                                
135200             UNTIL WS-IDX-SP GREATER                                      
135300                   AG-QTD-SALAS (WS-IDX-PROVA-GRAVAR)                     
135400     END-IF.                                                              
135500 039-05-FIM.                 EXIT.                                        
135600*================================================================*        
135700 039-10-GRAVAR-LINHA-SALA   SECTION.                                      
135800*================================================================*        
135900     MOVE WS-IDX-SP                           TO AGD-SEQ-SALA.            
136000     MOVE AGS-ID  (WS-IDX-PROVA-GRAVAR, WS-IDX-SP) TO                     
136100         AGD-SALA-ID.                                                     
136200     MOVE AGS-QTD-ALUNOS (WS-IDX-PROVA-GRAVAR, WS-IDX-SP) TO              
136300         AGD-QTD-ALUNOS.                                                  
136400     PERFORM 039-15-COPIAR-ALUNO-LINHA                                    
136500         VARYING WS-IDX-AL FROM 1 BY 1                                    
136600         UNTIL WS-IDX-AL GREATER                                          
136700               AGS-QTD-ALUNOS (WS-IDX-PROVA-GRAVAR, WS-IDX-SP).           
136800     WRITE REG-AGENDA.                                                    
136900     PERFORM 001-07-FS-AGENDA.                                            
137000 039-10-FIM.                 EXIT.                                        
137100*================================================================*        
137200 039-15-COPIAR-ALUNO-LINHA  SECTION.                                      
137300*================================================================*        
137400     MOVE AGS-ALUNO-ID (WS-IDX-PROVA-GRAVAR, WS-IDX-SP,                   
137500                        WS-IDX-AL)                                        
137600         TO AGD-ALUNO-ID (WS-IDX-AL).                                     
137700 039-15-FIM.                 EXIT.                                        
137800*================================================================*        
137900 090-00-DATA-PARA-JULIANO   SECTION.                                      
138000*================================================================*        
138100*    CONVERTE WS-DATA-NUM (CCYYMMDD) EM NUMERO JULIANO, PELO              
138200*    ALGORITMO DE FLIEGEL E VAN FLANDERN. WS-DP-ANO/MES/DIA JA            
138300*    VEM PREENCHIDO PELA REDEFINICAO DE WS-DATA-NUM, NAO PRECISA          
138400*    DE MOVE NENHUM PARA ENXERGAR OS CAMPOS QUEBRADOS.                    
138500     COMPUTE WS-JL-A = (14 - WS-DP-MES) / 12.                             
138600     COMPUTE WS-JL-Y = WS-DP-ANO + 4800 - WS-JL-A.                        
138700     COMPUTE WS-JL-M = WS-DP-MES + (12 * WS-JL-A) - 3.                    
138800     COMPUTE WS-JL-RESULT = WS-DP-DIA +                                   
138900         ((153 * WS-JL-M) + 2) / 5 +                                      
139000         (365 * WS-JL-Y) +                                                
139100         (WS-JL-Y / 4) -                                                  
139200         (WS-JL-Y / 100) +                                                
139300         (WS-JL-Y / 400) -                                                
139400         32045.                                                           
139500 090-00-FIM.                 EXIT.                                        
139600*================================================================*        
139700 091-00-JULIANO-PARA-DATA   SECTION.                                      
139800*================================================================*        
139900*    CONVERTE WS-JL-RESULT (NUMERO JULIANO) EM WS-DATA-NUM, NO            
140000*    SENTIDO INVERSO DO ALGORITMO ACIMA.                                  
140100     COMPUTE WS-JL-L = WS-JL-RESULT + 68569.                              
140200     COMPUTE WS-JL-N = (4 * WS-JL-L) / 146097.                            
140300     COMPUTE WS-JL-L = WS-JL-L - ((146097 * WS-JL-N + 3) / 4).            
140400     COMPUTE WS-JL-I = (4000 * (WS-JL-L + 1)) / 1461001.                  
140500     COMPUTE WS-JL-L = WS-JL-L - ((1461 * WS-JL-I) / 4) + 31.             
140600     COMPUTE WS-JL-J = (80 * WS-JL-L) / 2447.                             
140700     COMPUTE WS-DP-DIA = WS-JL-L - ((2447 * WS-JL-J) / 80).               
140800     COMPUTE WS-JL-L = WS-JL-J / 11.                                      
140900     COMPUTE WS-DP-MES = WS-JL-J + 2 - (12 * WS-JL-L).                    
141000     COMPUTE WS-DP-ANO = 100 * (WS-JL-N - 49) + WS-JL-I + WS-JL-L.        
141100*    WS-DATA-NUM JA FICA CERTO - E A MESMA AREA DE WS-DP-ANO/             
141200*    MES/DIA, SO REDEFINIDA.                                              
141300 091-00-FIM.                 EXIT.                                        
141400*================================================================*        
141500 092-00-DIA-DA-SEMANA       SECTION.                                      
141600*================================================================*        
141700*    DEVOLVE EM WS-DIA-SEMANA-IDX O DIA DA SEMANA DO JULIANO EM           
141800*    WS-JL-RESULT: 1=SEGUNDA ... 7=DOMINGO.                               
141900     DIVIDE WS-JL-RESULT BY 7 GIVING WS-QUOCIENTE                         
142000         REMAINDER WS-RESTO.                                              
142100     COMPUTE WS-DIA-SEMANA-IDX = WS-RESTO + 1.                            
142200 092-00-FIM.                 EXIT.                                        
142300*================================================================*        
142400 094-00-CALC-ABS-MINUTOS    SECTION.                                      
142500*================================================================*        
142600*    DEVOLVE EM WS-ABS-MINUTOS O MINUTO ABSOLUTO DE WS-DATA-NUM /         
142700*    WS-HORA-NUM, RELATIVO AO PRIMEIRO DIA DA JANELA DE PROVAS            
142800*    (WP-JULIANO-INICIO), PARA CABER EM CAMPO COMP DE 8 DIGITOS.          
142900     PERFORM 090-00-DATA-PARA-JULIANO.                                    
143000     COMPUTE WS-DIA-REL = WS-JL-RESULT - WP-JULIANO-INICIO.               
143100     COMPUTE WS-ABS-MINUTOS = (WS-DIA-REL * 1440) +                       
143200         (WS-HP-HOR * 60) + WS-HP-MIN.                                    
143300 094-00-FIM.                 EXIT.                                        
143400*================================================================*        
143500 095-00-VERIFICAR-SOBREPOSICAO SECTION.                                   
143600*================================================================*        
143700*    TESTE GENERICO DE INTERVALO ABERTO: HA SOBREPOSICAO SE               
143800*    A COMECA ANTES DE B TERMINAR E B COMECA ANTES DE A TERMINAR.         
143900     IF WS-INT-A-INI LESS WS-INT-B-FIM AND                                
144000        WS-INT-B-INI LESS WS-INT-A-FIM                                    
144100         MOVE "S"                   TO WS-OVERLAP-FLAG                    
144200     ELSE                                                                 
144300         MOVE "N"                   TO WS-OVERLAP-FLAG                    
144400     END-IF.                                                              
144500 095-00-FIM.                 EXIT.                                        
144600*================================================================*        
144700 900-00-ERRO                SECTION.                                      
144800*================================================================*        
144900*    PARADA FORCADA DO LOTE - ALGUM ARQUIVO OU SITUACAO DE                
145000*    AGENDAMENTO NAO PERMITE A CONTINUACAO DO PROCESSAMENTO.              
145100     DISPLAY "PU8EXE20 *** LOTE ABORTADO ***".                            
145200     PERFORM 006-00-FECHAR-ARQUIVOS.                                      
145300     STOP RUN.                                                            
145400 900-00-FIM.                 EXIT.                                        
145500*================================================================*        
145600 006-00-FECHAR-ARQUIVOS     SECTION.                                      
145700*================================================================*        
145800     CLOSE ALUNOS CURSOS SALAS PARAMETR MATRICUL AGENDA.                  
145900     DISPLAY "PU8EXE20 - FIM DO AGENDAMENTO DE PROVAS".                   
146000 006-00-FIM.                 EXIT.                                        
