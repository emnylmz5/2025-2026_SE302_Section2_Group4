000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PU8EXE21.                                                 
000300 AUTHOR.        OSCAR SEI ITI TANIGUCHI.                                  
000400 INSTALLATION.  FUTURE SCHOOL CURSOS DE COMPUTACAO.                       
000500 DATE-WRITTEN.  02/11/1988.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO RESTRITO - COORDENACAO DE PROVAS.                     
000800*================================================================*        
000900* HISTORICO DE ALTERACOES DO PROGRAMA PU8EXE21                   *        
001000*================================================================*        
001100*  02/11/1988  OSI  PROGRAMA ORIGINAL (CONFERENCIA DE LANCTOS)   *        
001200*  14/06/1990  OSI  INCLUSAO DO TOTAL DE DIVERGENCIAS NO FINAL   *        
001300*  19/09/1991  OSI  AJUSTE NO LAYOUT DO CABECALHO DO RELATORIO   *        
001400*  30/03/1995  LRC  CORRECAO DE FS NA LEITURA DO ARQ. MESTRE     *        
001500*  09/06/1998  LRC  INICIO DA ADEQUACAO PARA O ANO 2000 (BUG-118)*        
001600*  02/12/1998  LRC  TROCA DE DATA DE 2 POSICOES P/ 4  (BUG-118)  *        
001700*  11/01/1999  LRC  TESTES DE VIRADA DE SECULO CONCLUIDOS        *        
001800*  04/08/2003  CBM  PROGRAMA REESCRITO - CHAMADO 30871/2003      *        
001900*                   DEIXA DE CONFERIR LANCAMENTOS DE CONTA E     *        
002000*                   PASSA A PROCURAR CHOQUES NA AGENDA DE PROVAS *        
002100*                   MONTADA PELO PU8EXE20 (PROJ.SIP)             *        
002200*  13/08/2003  CBM  PASSO DE ESTOURO DE CAPACIDADE DE SALA       *        
002300*  20/08/2003  CBM  PASSO DE CHOQUE DE SALA ENTRE DUAS PROVAS    *        
002400*  27/08/2003  CBM  PASSO DE CHOQUE DE ALUNO ENTRE DUAS PROVAS   *        
002500*  29/09/2003  CBM  TESTES COM A TURMA DE INFORMATICA - OK       *        
002600*  03/10/2003  OSI  REVISAO DE CODIGO - CHAMADO 30871/2003       *        
002700*  17/03/2006  PHA  AUMENTO DA TABELA DE PROVAS PARA 200 POSICOES*        
002800*  05/09/2011  RQS  CORRECAO NO CALCULO DO ANO BISSEXTO - CH.4417*        
002900*  08/02/2019  DMS  REVISAO GERAL - CHAMADO 58822/2019           *        
003000*================================================================*        
003100* ESTE PROGRAMA:                                                 *        
003200*  - LE A AGENDA DE PROVAS MONTADA PELO PU8EXE20 (AGENDA.DAT),   *        
003300*    RECONSTRUINDO CADA PROVA E SUAS SALAS NA MEMORIA;           *        
003400*  - CONFERE SE ALGUMA SALA FICOU COM MAIS ALUNOS DO QUE A SUA   *        
003500*    CAPACIDADE CADASTRADA EM CLASSROOMS.DAT;                    *        
003600*  - CONFERE SE DUAS PROVAS QUE SE CHOCAM NO HORARIO DIVIDEM A   *        
003700*    MESMA SALA, OU O MESMO ALUNO;                              *         
003800*  - GRAVA A LISTA DE CHOQUES ENCONTRADOS EM CONFLICTS.DAT, QUE  *        
003900*    FICA PARA A COORDENACAO DE PROVAS CORRIGIR MANUALMENTE.     *        
004000*================================================================*        
004100 ENVIRONMENT    DIVISION.                                                 
004200 CONFIGURATION  SECTION.                                                  
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM.                                                  
004500*                                                                         
004600 INPUT-OUTPUT   SECTION.                                                  
004700 FILE-CONTROL.                                                            
004800*                                                                         
004900     SELECT SALAS           ASSIGN TO DISK                                
005000                            ORGANIZATION LINE SEQUENTIAL                  
005100                            ACCESS SEQUENTIAL                             
005200                            FILE STATUS FS-SALAS.                         
005300*                                                                         
005400     SELECT AGENDA          ASSIGN TO DISK                                
005500                            ORGANIZATION LINE SEQUENTIAL                  
005600                            ACCESS SEQUENTIAL                             
005700                            FILE STATUS FS-AGENDA.                        
005800*                                                                         
005900     SELECT CONFLITO        ASSIGN TO DISK                                
006000                            ORGANIZATION LINE SEQUENTIAL                  
006100                            ACCESS SEQUENTIAL                             
006200                            FILE STATUS FS-CONFLITO.                      
006300*                                                                         
006400 DATA           DIVISION.                                                 
006500 FILE           SECTION.                                                  
006600*                                                                         
006700 FD SALAS                                                                 
006800     RECORD     CONTAINS    14 CHARACTERS                                 
006900     RECORDING  MODE        IS F                                          
007000     LABEL      RECORD      IS STANDARD                                   
007100     DATA       RECORD      IS REG-SALA                                   
007200    VALUE OF FILE-ID IS "ARQUIVOS/CLASSROOMS.DAT".                        
007300 01 REG-SALA.                                                             
007400    05 SAL-ID                 PIC X(10).                                  
007500    05 SAL-CAPACIDADE         PIC 9(04).                                  
007600*                                                                         
007700*    ARQUIVO DE TRABALHO GRAVADO PELO PU8EXE20 - MESMO LAYOUT,            
007800*    UMA LINHA POR SALA DA PROVA (OU UMA LINHA-CORINGA QUANDO A           
007900*    PROVA NAO CONSEGUIU SALA NENHUMA - AGD-QTD-SALAS = ZERO).            
008000*                                                                         
008100 FD AGENDA                                                                
008200     RECORD     CONTAINS    2064 CHARACTERS                               
008300     RECORDING  MODE        IS F                                          
008400     LABEL      RECORD      IS STANDARD                                   
008500     DATA       RECORD      IS REG-AGENDA                                 
008600    VALUE OF FILE-ID IS "ARQUIVOS/AGENDA.DAT".                            
008700 01 REG-AGENDA.                                                           
008800    05 AGD-CODIGO             PIC X(10).                                  
008900    05 AGD-DATA               PIC 9(08).                                  
009000    05 AGD-HORA               PIC 9(04).                                  
009100    05 AGD-DURACAO            PIC 9(04).                                  
009200    05 AGD-QTD-SALAS          PIC 9(02).                                  
009300    05 AGD-SEQ-SALA           PIC 9(02).                                  
009400    05 AGD-SALA-ID            PIC X(10).                                  
009500    05 AGD-QTD-ALUNOS         PIC 9(04).                                  
009600    05 AGD-ALUNO-ID OCCURS 200 TIMES                                      
009700                               PIC X(10).                                 
009800    05 FILLER                 PIC X(20).                                  
009900*                                                                         
010000 FD CONFLITO                                                              
010100     RECORD     CONTAINS    120 CHARACTERS                                
010200     RECORDING  MODE        IS F                                          
010300     LABEL      RECORD      IS STANDARD                                   
010400     DATA       RECORD      IS REG-CONFLITO                               
010500    VALUE OF FILE-ID IS "ARQUIVOS/CONFLICTS.DAT".                         
010600 01 REG-CONFLITO.                                                         
010700    05 CNF-TIPO               PIC X(18).                                  
010800    05 CNF-CURSO-1            PIC X(10).                                  
010900    05 CNF-CURSO-2            PIC X(10).                                  
011000    05 CNF-DESCRICAO          PIC X(80).                                  
011100    05 FILLER                 PIC X(02).                                  
011200*                                                                         
011300 WORKING-STORAGE SECTION.                                                 
011400*                                                                         
011500*    TABELA DE SALAS (CARGA DE CLASSROOMS.DAT) - SO PRECISA DO            
011600*    ID E DA CAPACIDADE, PARA O PASSO DE ESTOURO DE CAPACIDADE.           
011700*                                                                         
011800 01 TAB-SALAS.                                                            
011900    05 TS-ITEM OCCURS 100 TIMES.                                          
012000       10 TS-ID               PIC X(10).                                  
012100       10 TS-CAPACIDADE       PIC 9(04).                                  
012200    05 FILLER                 PIC X(01).                                  
012300 77 QT-SALAS                  PIC 9(04) COMP VALUE ZERO.                  
012400*                                                                         
012500*    PROVAS RECONSTRUIDAS A PARTIR DO ARQUIVO AGENDA.DAT. CADA            
012600*    PROVA GUARDA ATE 20 SALAS, ATE 200 ALUNOS POR SALA, E A              
012700*    LISTA DE ALUNOS SEM REPETICAO DA PROVA TODA (PRECISA DELA            
012800*    PRONTA PARA O PASSO DE CHOQUE DE ALUNO).                             
012900*                                                                         
013000 01 TAB-AGENDA.                                                           
013100    05 AG-ITEM OCCURS 200 TIMES.                                          
013200       10 AG-CODIGO           PIC X(10).                                  
013300       10 AG-DATA             PIC 9(08).                                  
013400       10 AG-HORA             PIC 9(04).                                  
013500       10 AG-DURACAO          PIC 9(04) COMP.                             
013600       10 AG-QTD-SALAS        PIC 9(02) COMP.                             
013700       10 AG-ABS-INI          PIC S9(08) COMP.                            
013800       10 AG-ABS-FIM          PIC S9(08) COMP.                            
013900       10 AG-QTD-ALUNOS-UNICOS                                            
014000                               PIC 9(04) COMP.                            
014100       10 AG-ALUNO-UNICO-ID OCCURS 200 TIMES                              
014200                               PIC X(10).                                 
014300       10 AG-SALA OCCURS 20 TIMES.                                        
014400          15 AGS-ID            PIC X(10).                                 
014500          15 AGS-CAPACIDADE    PIC 9(04) COMP.                            
014600          15 AGS-QTD-ALUNOS    PIC 9(04) COMP.                            
014700          15 AGS-ALUNO-ID OCCURS 200 TIMES                                
014800                               PIC X(10).                                 
014900          15 FILLER            PIC X(01).                                 
015000       10 FILLER              PIC X(01).                                  
015100    05 FILLER                 PIC X(01).                                  
015200 77 QT-AGENDA                 PIC 9(04) COMP VALUE ZERO.                  
015300*                                                                         
015400*    INDICES E MARCADORES DE TRABALHO - TUDO POR SUBSCRITO                
015500*    NUMERICO COMUM (NADA DE INDEXED BY), PRA NAO CORRER O                
015600*    RISCO DE MISTURAR O DESLOCAMENTO DE UM INDICE DE UMA                 
015700*    TABELA NUMA TABELA DIFERENTE.                                        
015800*                                                                         
015900 77 WS-IX-SESSAO               PIC 9(04) COMP VALUE ZERO.                 
016000 77 WS-IX-SESSAO-B             PIC 9(04) COMP VALUE ZERO.                 
016100 77 WS-IX-SALA                 PIC 9(04) COMP VALUE ZERO.                 
016200 77 WS-IX-SALA-B               PIC 9(04) COMP VALUE ZERO.                 
016300 77 WS-IX-ALU                  PIC 9(04) COMP VALUE ZERO.                 
016400 77 WS-IX-ALU-B                PIC 9(04) COMP VALUE ZERO.                 
016500 77 WS-IX-SEQ-SALA             PIC 9(04) COMP VALUE ZERO.                 
016600 77 WS-IX-SA                   PIC 9(04) COMP VALUE ZERO.                 
016700 77 WS-J-INICIAL               PIC 9(04) COMP VALUE ZERO.                 
016800 77 WS-ACHOU-DUP               PIC X(01) VALUE "N".                       
016900    88 ALUNO-JA-NA-LISTA          VALUE "S".                              
017000 77 WS-QTD-EDT                 PIC 9(04) VALUE ZERO.                      
017100 77 WS-CAP-EDT                 PIC 9(04) VALUE ZERO.                      
017200*                                                                         
017300*    MOTOR DE DATAS - SO O SENTIDO DATA-PARA-JULIANO E USADO              
017400*    AQUI (NAO PRECISA VOLTAR JULIANO PRA DATA NESTE PROGRAMA).           
017500*    AS AREAS ABAIXO SAO JUSTAS NO TAMANHO DE PROPOSITO (SEM              
017600*    FILLER) PORQUE CADA REDEFINES TEM QUE BATER EXATAMENTE               
017700*    COM O TAMANHO DA AREA QUE REDEFINE.                                  
017800*                                                                         
017900 01 WS-DATA-AAMMDD.                                                       
018000    05 WS-DATA-NUM             PIC 9(08).                                 
018100 01 WS-DATA-PARTES REDEFINES WS-DATA-AAMMDD.                              
018200    05 WS-DP-ANO               PIC 9(04).                                 
018300    05 WS-DP-MES               PIC 9(02).                                 
018400    05 WS-DP-DIA               PIC 9(02).                                 
018500 01 WS-HORA-HHMM.                                                         
018600    05 WS-HORA-NUM             PIC 9(04).                                 
018700 01 WS-HORA-PARTES REDEFINES WS-HORA-HHMM.                                
018800    05 WS-HP-HOR                PIC 9(02).                                
018900    05 WS-HP-MIN                PIC 9(02).                                
019000 01 WS-DATA-SISTEMA.                                                      
019100    05 WS-SISTEMA-NUM           PIC 9(08).                                
019200 01 WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.                          
019300    05 WS-SIS-ANO                PIC 9(04).                               
019400    05 WS-SIS-MES                PIC 9(02).                               
019500    05 WS-SIS-DIA                PIC 9(02).                               
019600 77 WS-TIME-FULL               PIC 9(08).                                 
019700*                                                                         
019800 77 WS-JL-A                    PIC S9(09) COMP.                           
019900 77 WS-JL-Y                    PIC S9(09) COMP.                           
020000 77 WS-JL-M                    PIC S9(09) COMP.                           
020100 77 WS-JL-RESULT               PIC S9(09) COMP.                           
020200 77 WS-BASE-JULIANO            PIC 9(07) COMP VALUE ZERO.                 
020300 77 WS-JULIANO-SESSAO          PIC 9(07) COMP VALUE ZERO.                 
020400 77 WS-DIA-REL                 PIC S9(08) COMP VALUE ZERO.                
020500 77 WS-ABS-MINUTOS             PIC S9(08) COMP VALUE ZERO.                
020600*                                                                         
020700*    TESTE GENERICO DE SOBREPOSICAO DE INTERVALO, EM MINUTO               
020800*    ABSOLUTO - O MESMO AJUDANTE USADO NO PU8EXE20.                       
020900*                                                                         
021000 77 WS-INT-A-INI               PIC S9(08) COMP VALUE ZERO.                
021100 77 WS-INT-A-FIM               PIC S9(08) COMP VALUE ZERO.                
021200 77 WS-INT-B-INI               PIC S9(08) COMP VALUE ZERO.                
021300 77 WS-INT-B-FIM               PIC S9(08) COMP VALUE ZERO.                
021400 77 WS-OVERLAP-FLAG            PIC X(01) VALUE "N".                       
021500    88 HOUVE-SOBREPOSICAO         VALUE "S".                              
021600*                                                                         
021700*    LINHAS DE BANNER QUE O PROGRAMA IMPRIME NO SYSOUT -                  
021800*    O RELATORIO IMPRESSO DESTA FAMILIA DE PROGRAMAS SEMPRE               
021900*    TRAZIA O CABECALHO DA ESCOLA E A HORA DE PROCESSAMENTO.              
022000*                                                                         
022100 01 CAB001.                                                               
022200    05 FILLER                 PIC X(38) VALUE                             
022300       "FUTURE SCHOOL CURSOS DE COMPUTACAO".                              
022400    05 CAB001-HOR             PIC 9(02).                                  
022500    05 FILLER                 PIC X     VALUE ":".                        
022600    05 CAB001-MIN             PIC 9(02).                                  
022700    05 FILLER                 PIC X(04) VALUE SPACES.                     
022800    05 FILLER                 PIC X(09) VALUE "PROGRAMA=".                
022900    05 FILLER                 PIC X(08) VALUE "PU8EXE21".                 
023000*                                                                         
023100 01 CAB002.                                                               
023200    05 FILLER                 PIC X(20) VALUE                             
023300       "ANALISE DE CHOQUES".                                              
023400    05 FILLER                 PIC X(08) VALUE SPACES.                     
023500    05 CAB002-DIA             PIC 9(02)/.                                 
023600    05 CAB002-MES             PIC 9(02)/.                                 
023700    05 CAB002-ANO             PIC 9(04).                                  
023800*                                                                         
023900 01 FS-OK-ARQ                 PIC X(02) VALUE "00".                       
024000 77 FS-SALAS                  PIC X(02) VALUE SPACES.                     
024100 77 FS-AGENDA                 PIC X(02) VALUE SPACES.                     
024200 77 FS-CONFLITO               PIC X(02) VALUE SPACES.                     
024300 77 FS-COD-STATUS             PIC X(02) VALUE SPACES.                     
024400 77 FS-ARQUIVO                PIC X(08) VALUE SPACES.                     
024500 77 FS-OPERACAO               PIC X(13) VALUE SPACES.                     
024600 77 FS-ABERTURA               PIC X(13) VALUE "NA ABERTURA".              
024700 77 FS-LEITURA                PIC X(13) VALUE "NA LEITURA".               
024800 77 FS-GRAVACAO               PIC X(13) VALUE "NA GRAVACAO".              
024900 77 FS-FECHAMENTO             PIC X(13) VALUE "NO FECHAMENTO".            
025000*                                                                         
025100 PROCEDURE      DIVISION.                                                 
025200*================================================================*        
025300 000-00-INICIO              SECTION.                                      
025400*================================================================*        
025500     PERFORM 001-00-ABRIR-ARQUIVOS.                                       
025600     PERFORM 002-00-OBTER-DATA-HORA.                                      
025700     PERFORM 010-00-CARREGAR-SALAS                                        
025800         UNTIL FS-SALAS EQUAL "10".                                       
025900     PERFORM 020-00-CARREGAR-AGENDA                                       
026000         UNTIL FS-AGENDA EQUAL "10".                                      
026100     PERFORM 030-00-PASSO-CAPACIDADE.                                     
026200     PERFORM 040-00-PASSO-SALA.                                           
026300     PERFORM 050-00-PASSO-ALUNO.                                          
026400     DISPLAY "* PU8EXE21 - PROVAS ANALISADAS: " QT-AGENDA.                
026500     PERFORM 006-00-FECHAR-ARQUIVOS.                                      
026600     STOP RUN.                                                            
026700*================================================================*        
026800 001-00-ABRIR-ARQUIVOS      SECTION.                                      
026900*================================================================*        
027000     MOVE FS-ABERTURA       TO FS-OPERACAO.                               
027100     OPEN INPUT  SALAS                                                    
027200                 AGENDA                                                   
027300          OUTPUT CONFLITO.                                                
027400     PERFORM 001-01-TESTAR-FS.                                            
027500 001-00-FIM.                EXIT.                                         
027600*================================================================*        
027700 001-01-TESTAR-FS           SECTION.                                      
027800*================================================================*        
027900     PERFORM 001-02-FS-SALAS.                                             
028000     PERFORM 001-03-FS-AGENDA.                                            
028100     PERFORM 001-04-FS-CONFLITO.                                          
028200 001-01-FIM.                EXIT.                                         
028300*================================================================*        
028400 001-02-FS-SALAS            SECTION.                                      
028500*================================================================*        
028600     MOVE "SALAS"           TO FS-ARQUIVO.                                
028700     MOVE FS-SALAS          TO FS-COD-STATUS.                             
028800     IF FS-SALAS NOT EQUAL "00" AND "10"                                  
028900         PERFORM 900-00-ERRO.                                             
029000 001-02-FIM.                EXIT.                                         
029100*================================================================*        
029200 001-03-FS-AGENDA           SECTION.                                      
029300*================================================================*        
029400     MOVE "AGENDA"          TO FS-ARQUIVO.                                
029500     MOVE FS-AGENDA         TO FS-COD-STATUS.                             
029600     IF FS-AGENDA NOT EQUAL "00" AND "10"                                 
029700         PERFORM 900-00-ERRO.                                             
029800 001-03-FIM.                EXIT.                                         
029900*================================================================*        
030000 001-04-FS-CONFLITO         SECTION.                                      
030100*================================================================*        
030200     MOVE "CONFLITO"        TO FS-ARQUIVO.                                
030300     MOVE FS-CONFLITO       TO FS-COD-STATUS.                             
030400     IF FS-CONFLITO NOT EQUAL "00" AND "10"                               
030500         PERFORM 900-00-ERRO.                                             
030600 001-04-FIM.                EXIT.                                         
030700*================================================================*        
030800 002-00-OBTER-DATA-HORA     SECTION.                                      
030900*================================================================*        
031000*    04/08/2003 CBM - TROCOU FUNCTION CURRENT-DATE POR ACCEPT             
031100*    FROM DATE/TIME (PADRAO DA CASA PARA DATA DE PROCESSAMENTO).          
031200     ACCEPT WS-SISTEMA-NUM  FROM DATE YYYYMMDD.                           
031300     ACCEPT WS-TIME-FULL    FROM TIME.                                    
031400     MOVE WS-TIME-FULL (1:4) TO WS-HORA-NUM.                              
031500     MOVE WS-SIS-ANO        TO CAB002-ANO.                                
031600     MOVE WS-SIS-MES        TO CAB002-MES.                                
031700     MOVE WS-SIS-DIA        TO CAB002-DIA.                                
031800     MOVE WS-HP-HOR          TO CAB001-HOR.                               
031900     MOVE WS-HP-MIN          TO CAB001-MIN.                               
032000     DISPLAY CAB001.                                                      
032100     DISPLAY CAB002.                                                      
032200 002-00-FIM.                EXIT.                                         
032300*================================================================*        
032400 010-00-CARREGAR-SALAS      SECTION.                                      
032500*================================================================*        
032600     MOVE FS-LEITURA        TO FS-OPERACAO.                               
032700     READ SALAS.                                                          
032800     PERFORM 001-02-FS-SALAS.                                             
032900     IF FS-SALAS NOT EQUAL "10"                                           
033000         ADD 1                       TO QT-SALAS                          
033100         MOVE SAL-ID        TO TS-ID (QT-SALAS)                           
033200         MOVE SAL-CAPACIDADE TO TS-CAPACIDADE (QT-SALAS)                  
033300     END-IF.                                                              
033400 010-00-FIM.                EXIT.                                         
033500*================================================================*        
033600 020-00-CARREGAR-AGENDA     SECTION.                                      
033700*================================================================*        
033800*    RECONSTROI AS PROVAS A PARTIR DAS LINHAS DO AGENDA.DAT. UMA          
033900*    PROVA NOVA COMECA QUANDO AGD-SEQ-SALA = 1 OU QUANDO A LINHA          
034000*    E A LINHA-CORINGA DE PROVA SEM SALA (AGD-QTD-SALAS = ZERO).          
034100     MOVE FS-LEITURA        TO FS-OPERACAO.                               
034200     READ AGENDA.                                                         
034300     PERFORM 001-03-FS-AGENDA.                                            
034400     IF FS-AGENDA NOT EQUAL "10"                                          
034500         IF AGD-SEQ-SALA EQUAL 1 OR AGD-QTD-SALAS EQUAL ZERO              
034600             PERFORM 020-05-NOVA-SESSAO                                   
034700         END-IF                                                           
034800         IF AGD-QTD-SALAS GREATER ZERO                                    
034900             PERFORM 020-10-ACRESCENTAR-SALA                              
035000         END-IF                                                           
035100     END-IF.                                                              
035200 020-00-FIM.                EXIT.                                         
035300*================================================================*        
035400 020-05-NOVA-SESSAO         SECTION.                                      
035500*================================================================*        
035600     ADD 1                          TO QT-AGENDA.                         
035700     MOVE QT-AGENDA                 TO WS-IX-SESSAO.                      
035800     MOVE AGD-CODIGO       TO AG-CODIGO (WS-IX-SESSAO).                   
035900     MOVE AGD-DATA         TO AG-DATA (WS-IX-SESSAO).                     
036000     MOVE AGD-HORA         TO AG-HORA (WS-IX-SESSAO).                     
036100     MOVE AGD-DURACAO      TO AG-DURACAO (WS-IX-SESSAO).                  
036200     MOVE AGD-QTD-SALAS    TO AG-QTD-SALAS (WS-IX-SESSAO).                
036300     MOVE ZERO             TO AG-QTD-ALUNOS-UNICOS                        
036400                                     (WS-IX-SESSAO).                      
036500     IF QT-AGENDA EQUAL 1                                                 
036600         MOVE AGD-DATA              TO WS-DATA-NUM                        
036700         PERFORM 090-00-DATA-PARA-JULIANO                                 
036800         MOVE WS-JL-RESULT          TO WS-BASE-JULIANO                    
036900     END-IF.                                                              
037000     PERFORM 020-06-CALC-JANELA-SESSAO.                                   
037100 020-05-FIM.                EXIT.                                         
037200*================================================================*        
037300 020-06-CALC-JANELA-SESSAO  SECTION.                                      
037400*================================================================*        
037500*    MINUTO ABSOLUTO DE INICIO/FIM DA SESSAO, RELATIVO AO                 
037600*    JULIANO DA PRIMEIRA PROVA LIDA (WS-BASE-JULIANO), PRA                
037700*    CABER NUM CAMPO COMP DE 8 DIGITOS.                                   
037800     MOVE AG-DATA (WS-IX-SESSAO)    TO WS-DATA-NUM.                       
037900     PERFORM 090-00-DATA-PARA-JULIANO.                                    
038000     MOVE WS-JL-RESULT              TO WS-JULIANO-SESSAO.                 
038100     COMPUTE WS-DIA-REL =                                                 
038200         WS-JULIANO-SESSAO - WS-BASE-JULIANO.                             
038300     MOVE AG-HORA (WS-IX-SESSAO)    TO WS-HORA-NUM.                       
038400     COMPUTE WS-ABS-MINUTOS = (WS-DIA-REL * 1440) +                       
038500         (WS-HP-HOR * 60) + WS-HP-MIN.                                    
038600     MOVE WS-ABS-MINUTOS    TO AG-ABS-INI (WS-IX-SESSAO).                 
038700     COMPUTE AG-ABS-FIM (WS-IX-SESSAO) =                                  
038800         AG-ABS-INI (WS-IX-SESSAO) + AG-DURACAO (WS-IX-SESSAO).           
038900 020-06-FIM.                EXIT.                                         
039000*================================================================*        
039100 020-10-ACRESCENTAR-SALA    SECTION.                                      
039200*================================================================*        
039300     MOVE QT-AGENDA                 TO WS-IX-SESSAO.                      
039400     MOVE AGD-SEQ-SALA              TO WS-IX-SEQ-SALA.                    
039500     MOVE AGD-SALA-ID      TO                                             
039600         AGS-ID (WS-IX-SESSAO, WS-IX-SEQ-SALA).                           
039700     MOVE AGD-QTD-ALUNOS   TO                                             
039800         AGS-QTD-ALUNOS (WS-IX-SESSAO, WS-IX-SEQ-SALA).                   
039900     PERFORM 020-11-ACHAR-CAPACIDADE-SALA.                                
040000     PERFORM 020-15-COPIAR-UM-ALUNO-SALA                                  
040100         VARYING WS-IX-ALU FROM 1 BY 1                                    
040200         UNTIL WS-IX-ALU GREATER                                          
040300               AGS-QTD-ALUNOS (WS-IX-SESSAO, WS-IX-SEQ-SALA).             
040400 020-10-FIM.                EXIT.                                         
040500*================================================================*        
040600 020-11-ACHAR-CAPACIDADE-SALA SECTION.                                    
040700*================================================================*        
040800     MOVE ZERO              TO                                            
040900         AGS-CAPACIDADE (WS-IX-SESSAO, WS-IX-SEQ-SALA).                   
041000     PERFORM 020-12-TESTAR-UMA-SALA                                       
041100         VARYING WS-IX-SA FROM 1 BY 1                                     
041200         UNTIL WS-IX-SA GREATER QT-SALAS.                                 
041300 020-11-FIM.                EXIT.                                         
041400*================================================================*        
041500 020-12-TESTAR-UMA-SALA     SECTION.                                      
041600*================================================================*        
041700     IF TS-ID (WS-IX-SA) EQUAL AGD-SALA-ID                                
041800         MOVE TS-CAPACIDADE (WS-IX-SA) TO                                 
041900             AGS-CAPACIDADE (WS-IX-SESSAO, WS-IX-SEQ-SALA)                
042000     END-IF.                                                              
042100 020-12-FIM.                EXIT.                                         
042200*================================================================*        
042300 020-15-COPIAR-UM-ALUNO-SALA SECTION.                                     
042400*================================================================*        
042500     MOVE AGD-ALUNO-ID (WS-IX-ALU) TO                                     
042600         AGS-ALUNO-ID (WS-IX-SESSAO, WS-IX-SEQ-SALA, WS-IX-ALU).          
042700     PERFORM 020-16-ACRESCENTAR-ALUNO-UNICO.                              
042800 020-15-FIM.                EXIT.                                         
042900*================================================================*        
043000 020-16-ACRESCENTAR-ALUNO-UNICO SECTION.                                  
043100*================================================================*        
043200*    SO ENTRA NA LISTA DE ALUNOS UNICOS DA PROVA SE AINDA NAO             
043300*    ESTIVER LA - UM ALUNO PODE TER SIDO ALOCADO EM MAIS DE UMA           
043400*    SALA DA MESMA PROVA SE A MONTAGEM DA SALA ASSIM EXIGIU.              
043500     MOVE "N"                       TO WS-ACHOU-DUP.                      
043600     PERFORM 020-17-TESTAR-UM-UNICO                                       
043700         VARYING WS-IX-ALU-B FROM 1 BY 1                                  
043800         UNTIL ALUNO-JA-NA-LISTA OR WS-IX-ALU-B GREATER                   
043900               AG-QTD-ALUNOS-UNICOS (WS-IX-SESSAO).                       
044000     IF NOT ALUNO-JA-NA-LISTA                                             
044100         ADD 1 TO AG-QTD-ALUNOS-UNICOS (WS-IX-SESSAO)                     
044200         MOVE AGD-ALUNO-ID (WS-IX-ALU) TO                                 
044300             AG-ALUNO-UNICO-ID (WS-IX-SESSAO,                             
044400                 AG-QTD-ALUNOS-UNICOS (WS-IX-SESSAO))                     
044500     END-IF.                                                              
044600 020-16-FIM.                EXIT.                                         
044700*================================================================*        
044800 020-17-TESTAR-UM-UNICO     SECTION.                                      
044900*================================================================*        
045000     IF AG-ALUNO-UNICO-ID (WS-IX-SESSAO, WS-IX-ALU-B) EQUAL               
045100        AGD-ALUNO-ID (WS-IX-ALU)                                          
045200         MOVE "S"                   TO WS-ACHOU-DUP.                      
045300 020-17-FIM.                EXIT.                                         
045400*================================================================*        
045500 030-00-PASSO-CAPACIDADE    SECTION.                                      
045600*================================================================*        
045700*    PASSO 1: PARA CADA SALA DE CADA PROVA, CONFERE SE A                  
045800*    QUANTIDADE DE ALUNOS ALOCADOS ESTOURA A CAPACIDADE CADAS-            
045900*    TRADA DA SALA EM CLASSROOMS.DAT.                                     
046000     PERFORM 030-05-CAPACIDADE-DA-PROVA                                   
046100         VARYING WS-IX-SESSAO FROM 1 BY 1                                 
046200         UNTIL WS-IX-SESSAO GREATER QT-AGENDA.                            
046300 030-00-FIM.                EXIT.                                         
046400*================================================================*        
046500 030-05-CAPACIDADE-DA-PROVA SECTION.                                      
046600*================================================================*        
046700     PERFORM 030-10-CAPACIDADE-DE-UMA-SALA                                
046800         VARYING WS-IX-SALA FROM 1 BY 1                                   
046900         UNTIL WS-IX-SALA GREATER                                         
047000               AG-QTD-SALAS (WS-IX-SESSAO).                               
047100 030-05-FIM.                EXIT.                                         
047200*================================================================*        
047300 030-10-CAPACIDADE-DE-UMA-SALA SECTION.                                   
047400*================================================================*        
047500     IF AGS-QTD-ALUNOS (WS-IX-SESSAO, WS-IX-SALA) GREATER                 
047600        AGS-CAPACIDADE (WS-IX-SESSAO, WS-IX-SALA)                         
047700         PERFORM 030-15-GRAVAR-CONF-CAPACIDADE.                           
047800 030-10-FIM.                EXIT.                                         
047900*================================================================*        
048000 030-15-GRAVAR-CONF-CAPACIDADE SECTION.                                   
048100*================================================================*        
048200     MOVE "ROOM-CAPACITY"   TO CNF-TIPO.                                  
048300     MOVE AG-CODIGO (WS-IX-SESSAO) TO CNF-CURSO-1.                        
048400     MOVE SPACES             TO CNF-CURSO-2.                              
048500     MOVE AGS-QTD-ALUNOS (WS-IX-SESSAO, WS-IX-SALA)                       
048600                                     TO WS-QTD-EDT.                       
048700     MOVE AGS-CAPACIDADE (WS-IX-SESSAO, WS-IX-SALA)                       
048800                                     TO WS-CAP-EDT.                       
048900     MOVE SPACES             TO CNF-DESCRICAO.                            
049000     STRING "Room capacity exceeded: "   DELIMITED BY SIZE                
049100            AGS-ID (WS-IX-SESSAO, WS-IX-SALA)                             
049200                                         DELIMITED BY SPACE               
049300            " (assigned="               DELIMITED BY SIZE                 
049400            WS-QTD-EDT                  DELIMITED BY SIZE                 
049500            ", capacity="               DELIMITED BY SIZE                 
049600            WS-CAP-EDT                  DELIMITED BY SIZE                 
049700            ")"                         DELIMITED BY SIZE                 
049800         INTO CNF-DESCRICAO.                                              
049900     MOVE FS-GRAVACAO        TO FS-OPERACAO.                              
050000     WRITE REG-CONFLITO.                                                  
050100     PERFORM 001-04-FS-CONFLITO.                                          
050200 030-15-FIM.                EXIT.                                         
050300*================================================================*        
050400 040-00-PASSO-SALA          SECTION.                                      
050500*================================================================*        
050600*    PASSO 2: PARA CADA PAR DE PROVAS QUE SE CHOCAM NO HORARIO,           
050700*    CONFERE SE ALGUMA SALA FOI USADA PELAS DUAS.                         
050800     PERFORM 040-05-VARRER-PROVA-A                                        
050900         VARYING WS-IX-SESSAO FROM 1 BY 1                                 
051000         UNTIL WS-IX-SESSAO GREATER QT-AGENDA.                            
051100 040-00-FIM.                EXIT.                                         
051200*================================================================*        
051300 040-05-VARRER-PROVA-A      SECTION.                                      
051400*================================================================*        
051500     COMPUTE WS-J-INICIAL = WS-IX-SESSAO + 1.                             
051600     PERFORM 040-10-COMPARAR-PAR                                          
051700         VARYING WS-IX-SESSAO-B FROM WS-J-INICIAL BY 1                    
051800         UNTIL WS-IX-SESSAO-B GREATER QT-AGENDA.                          
051900 040-05-FIM.                EXIT.                                         
052000*================================================================*        
052100 040-10-COMPARAR-PAR        SECTION.                                      
052200*================================================================*        
052300     MOVE AG-ABS-INI (WS-IX-SESSAO)   TO WS-INT-A-INI.                    
052400     MOVE AG-ABS-FIM (WS-IX-SESSAO)   TO WS-INT-A-FIM.                    
052500     MOVE AG-ABS-INI (WS-IX-SESSAO-B) TO WS-INT-B-INI.                    
052600     MOVE AG-ABS-FIM (WS-IX-SESSAO-B) TO WS-INT-B-FIM.                    
052700     PERFORM 095-00-VERIFICAR-SOBREPOSICAO.                               
052800     IF HOUVE-SOBREPOSICAO                                                
052900         PERFORM 040-15-VARRER-SALAS-A                                    
053000             VARYING WS-IX-SALA FROM 1 BY 1                               
053100             UNTIL WS-IX-SALA GREATER                                     
053200                   AG-QTD-SALAS (WS-IX-SESSAO)                            
053300     END-IF.                                                              
053400 040-10-FIM.                EXIT.                                         
053500*================================================================*        
053600 040-15-VARRER-SALAS-A      SECTION.                                      
053700*================================================================*        
053800     PERFORM 040-20-VARRER-SALAS-B                                        
053900         VARYING WS-IX-SALA-B FROM 1 BY 1                                 
054000         UNTIL WS-IX-SALA-B GREATER                                       
054100               AG-QTD-SALAS (WS-IX-SESSAO-B).                             
054200 040-15-FIM.                EXIT.                                         
054300*================================================================*        
054400 040-20-VARRER-SALAS-B      SECTION.                                      
054500*================================================================*        
054600     IF AGS-ID (WS-IX-SESSAO, WS-IX-SALA) EQUAL                           
054700        AGS-ID (WS-IX-SESSAO-B, WS-IX-SALA-B)                             
054800         PERFORM 040-25-GRAVAR-CONF-SALA.                                 
054900 040-20-FIM.                EXIT.                                         
055000*================================================================*        
055100 040-25-GRAVAR-CONF-SALA    SECTION.                                      
055200*================================================================*        
055300     MOVE "ROOM-OVERLAP"     TO CNF-TIPO.                                 
055400     MOVE AG-CODIGO (WS-IX-SESSAO)   TO CNF-CURSO-1.                      
055500     MOVE AG-CODIGO (WS-IX-SESSAO-B) TO CNF-CURSO-2.                      
055600     MOVE SPACES             TO CNF-DESCRICAO.                            
055700     STRING "Room overlap: "       DELIMITED BY SIZE                      
055800            AGS-ID (WS-IX-SESSAO, WS-IX-SALA)                             
055900                                   DELIMITED BY SPACE                     
056000         INTO CNF-DESCRICAO.                                              
056100     MOVE FS-GRAVACAO        TO FS-OPERACAO.                              
056200     WRITE REG-CONFLITO.                                                  
056300     PERFORM 001-04-FS-CONFLITO.                                          
056400 040-25-FIM.                EXIT.                                         
056500*================================================================*        
056600 050-00-PASSO-ALUNO         SECTION.                                      
056700*================================================================*        
056800*    PASSO 3: PARA CADA PAR DE PROVAS QUE SE CHOCAM NO HORARIO,           
056900*    CONFERE SE ALGUM ALUNO FOI ALOCADO NAS DUAS.                         
057000     PERFORM 050-05-VARRER-PROVA-A                                        
057100         VARYING WS-IX-SESSAO FROM 1 BY 1                                 
057200         UNTIL WS-IX-SESSAO GREATER QT-AGENDA.                            
057300 050-00-FIM.                EXIT.                                         
057400*================================================================*        
057500 050-05-VARRER-PROVA-A      SECTION.                                      
057600*================================================================*        
057700     COMPUTE WS-J-INICIAL = WS-IX-SESSAO + 1.                             
057800     PERFORM 050-10-COMPARAR-PAR                                          
057900         VARYING WS-IX-SESSAO-B FROM WS-J-INICIAL BY 1                    
058000         UNTIL WS-IX-SESSAO-B GREATER QT-AGENDA.                          
058100 050-05-FIM.                EXIT.                                         
058200*================================================================*        
058300 050-10-COMPARAR-PAR        SECTION.                                      
058400*================================================================*        
058500     MOVE AG-ABS-INI (WS-IX-SESSAO)   TO WS-INT-A-INI.                    
058600     MOVE AG-ABS-FIM (WS-IX-SESSAO)   TO WS-INT-A-FIM.                    
058700     MOVE AG-ABS-INI (WS-IX-SESSAO-B) TO WS-INT-B-INI.                    
058800     MOVE AG-ABS-FIM (WS-IX-SESSAO-B) TO WS-INT-B-FIM.                    
058900     PERFORM 095-00-VERIFICAR-SOBREPOSICAO.                               
059000     IF HOUVE-SOBREPOSICAO                                                
059100         PERFORM 050-15-VARRER-ALUNOS-A                                   
059200             VARYING WS-IX-ALU FROM 1 BY 1                                
059300             UNTIL WS-IX-ALU GREATER                                      
059400                   AG-QTD-ALUNOS-UNICOS (WS-IX-SESSAO)                    
059500     END-IF.                                                              
059600 050-10-FIM.                EXIT.                                         
059700*================================================================*        
059800 050-15-VARRER-ALUNOS-A     SECTION.                                      
059900*================================================================*        
060000     PERFORM 050-20-VARRER-ALUNOS-B                                       
060100         VARYING WS-IX-ALU-B FROM 1 BY 1                                  
060200         UNTIL WS-IX-ALU-B GREATER                                        
060300               AG-QTD-ALUNOS-UNICOS (WS-IX-SESSAO-B).                     
060400 050-15-FIM.                EXIT.                                         
060500*================================================================*        
060600 050-20-VARRER-ALUNOS-B     SECTION.                                      
060700*================================================================*        
060800     IF AG-ALUNO-UNICO-ID (WS-IX-SESSAO, WS-IX-ALU) EQUAL                 
060900        AG-ALUNO-UNICO-ID (WS-IX-SESSAO-B, WS-IX-ALU-B)                   
061000         PERFORM 050-25-GRAVAR-CONF-ALUNO.                                
061100 050-20-FIM.                EXIT.                                         
061200*================================================================*        
061300 050-25-GRAVAR-CONF-ALUNO   SECTION.                                      
061400*================================================================*        
061500     MOVE "STUDENT-COLLISION" TO CNF-TIPO.                                
061600     MOVE AG-CODIGO (WS-IX-SESSAO)   TO CNF-CURSO-1.                      
061700     MOVE AG-CODIGO (WS-IX-SESSAO-B) TO CNF-CURSO-2.                      
061800     MOVE SPACES              TO CNF-DESCRICAO.                           
061900     STRING "Student collision: "    DELIMITED BY SIZE                    
062000            AG-ALUNO-UNICO-ID (WS-IX-SESSAO, WS-IX-ALU)                   
062100                                      DELIMITED BY SPACE                  
062200         INTO CNF-DESCRICAO.                                              
062300     MOVE FS-GRAVACAO         TO FS-OPERACAO.                             
062400     WRITE REG-CONFLITO.                                                  
062500     PERFORM 001-04-FS-CONFLITO.                                          
062600 050-25-FIM.                EXIT.                                         
062700*================================================================*        
062800 090-00-DATA-PARA-JULIANO   SECTION.                                      
062900*================================================================*        
063000*    CONVERTE WS-DATA-NUM (CCYYMMDD) EM NUMERO JULIANO, PELO              
063100*    ALGORITMO DE FLIEGEL E VAN FLANDERN. WS-DP-ANO/MES/DIA JA            
063200*    VEM PREENCHIDO PELA REDEFINICAO DE WS-DATA-NUM, NAO PRECISA          
063300*    DE MOVE NENHUM PARA ENXERGAR OS CAMPOS QUEBRADOS.                    
063400     COMPUTE WS-JL-A = (14 - WS-DP-MES) / 12.                             
063500     COMPUTE WS-JL-Y = WS-DP-ANO + 4800 - WS-JL-A.                        
063600     COMPUTE WS-JL-M = WS-DP-MES + (12 * WS-JL-A) - 3.                    
063700     COMPUTE WS-JL-RESULT = WS-DP-DIA +                                   
063800         ((153 * WS-JL-M) + 2) / 5 +                                      
063900         (365 * WS-JL-Y) +                                                
064000         (WS-JL-Y / 4) -                                                  
064100         (WS-JL-Y / 100) +                                                
064200         (WS-JL-Y / 400) -                                                
064300         32045.                                                           
064400 090-00-FIM.                 EXIT.                                        
064500*================================================================*        
064600 095-00-VERIFICAR-SOBREPOSICAO SECTION.                                   
064700*================================================================*        
064800*    TESTE GENERICO DE INTERVALO ABERTO: HA SOBREPOSICAO SE               
064900*    A COMECA ANTES DE B TERMINAR E B COMECA ANTES DE A TERMINAR.         
065000     IF WS-INT-A-INI LESS WS-INT-B-FIM AND                                
065100        WS-INT-B-INI LESS WS-INT-A-FIM                                    
065200         MOVE "S"                   TO WS-OVERLAP-FLAG                    
065300     ELSE                                                                 
065400         MOVE "N"                   TO WS-OVERLAP-FLAG                    
065500     END-IF.                                                              
065600 095-00-FIM.                 EXIT.                                        
065700*================================================================*        
065800 900-00-ERRO                SECTION.                                      
065900*================================================================*        
066000*    PARADA FORCADA DO LOTE - ALGUM ARQUIVO NAO PERMITE A                 
066100*    CONTINUACAO DO PROCESSAMENTO.                                        
066200     DISPLAY "PU8EXE21 *** LOTE ABORTADO ***".                            
066300     PERFORM 006-00-FECHAR-ARQUIVOS.                                      
066400     STOP RUN.                                                            
066500 900-00-FIM.                 EXIT.                                        
066600*================================================================*        
066700 006-00-FECHAR-ARQUIVOS     SECTION.                                      
066800*================================================================*        
066900     CLOSE SALAS AGENDA CONFLITO.                                         
067000     DISPLAY "PU8EXE21 - FIM DA ANALISE DE CHOQUES".                      
067100 006-00-FIM.                 EXIT.                                        
