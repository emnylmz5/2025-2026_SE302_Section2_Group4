000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PU8EXE22.                                                 
000300 AUTHOR.        OSCAR SEI ITI TANIGUCHI.                                  
000400 INSTALLATION.  FUTURE SCHOOL CURSOS DE COMPUTACAO.                       
000500 DATE-WRITTEN.  21/11/1988.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO RESTRITO - COORDENACAO DE PROVAS.                     
000800*================================================================*        
000900* HISTORICO DE ALTERACOES DO PROGRAMA PU8EXE22                   *        
001000*================================================================*        
001100*  21/11/1988  OSI  PROGRAMA ORIGINAL (LISTAGEM DE EXTRATO)      *        
001200*  08/05/1990  OSI  INCLUSAO DE TOTALIZADOR POR CONTA            *        
001300*  22/02/1993  LRC  AJUSTE DE QUEBRA DE PAGINA DO RELATORIO      *        
001400*  15/07/1998  LRC  INICIO DA ADEQUACAO PARA O ANO 2000 (BUG-118)*        
001500*  03/12/1998  LRC  TROCA DE DATA DE 2 POSICOES P/ 4  (BUG-118)  *        
001600*  11/01/1999  LRC  TESTES DE VIRADA DE SECULO CONCLUIDOS        *        
001700*  04/08/2003  CBM  PROGRAMA REESCRITO - CHAMADO 30871/2003      *        
001800*                   DEIXA DE IMPRIMIR EXTRATO E PASSA A EXPORTAR *        
001900*                   A AGENDA DE PROVAS MONTADA PELO PU8EXE20 NUM *        
002000*                   ARQUIVO TEXTO NO FORMATO CSV (PROJ.SIP)      *        
002100*  18/08/2003  CBM  GRAVACAO DA LINHA DE CABECALHO DO CSV        *        
002200*  29/09/2003  CBM  TESTES COM A TURMA DE INFORMATICA - OK       *        
002300*  03/10/2003  OSI  REVISAO DE CODIGO - CHAMADO 30871/2003       *        
002400*  17/03/2006  PHA  AUMENTO DO CAMPO DE MATRICULAS PARA 2000 POS *        
002500*  12/10/2014  RQS  CORRECAO NA LINHA SEM SALA (CH. 51290/2014)  *        
002600*  08/02/2019  DMS  REVISAO GERAL - CHAMADO 58822/2019           *        
002700*================================================================*        
002800* ESTE PROGRAMA LE A AGENDA DE PROVAS MONTADA PELO PU8EXE20      *        
002900* (AGENDA.DAT) E EXPORTA UMA LINHA CSV POR SALA DE PROVA PARA O  *        
003000* ARQUIVO EXAMSCHEDULE.DAT, PRA USO DA COORDENACAO FORA DO       *        
003100* MAINFRAME (PLANILHA). QUANDO A PROVA NAO CONSEGUIU NENHUMA     *        
003200* SALA, SAI UMA UNICA LINHA COM SALA E MATRICULAS EM BRANCO.     *        
003300*================================================================*        
003400 ENVIRONMENT    DIVISION.                                                 
003500 CONFIGURATION  SECTION.                                                  
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800*                                                                         
003900 INPUT-OUTPUT   SECTION.                                                  
004000 FILE-CONTROL.                                                            
004100*                                                                         
004200     SELECT AGENDA          ASSIGN TO DISK                                
004300                            ORGANIZATION LINE SEQUENTIAL                  
004400                            ACCESS SEQUENTIAL                             
004500                            FILE STATUS FS-AGENDA.                        
004600*                                                                         
004700     SELECT PROVASCV        ASSIGN TO DISK                                
004800                            ORGANIZATION LINE SEQUENTIAL                  
004900                            ACCESS SEQUENTIAL                             
005000                            FILE STATUS FS-PROVASCV.                      
005100*                                                                         
005200 DATA           DIVISION.                                                 
005300 FILE           SECTION.                                                  
005400*                                                                         
005500*    ARQUIVO DE TRABALHO GRAVADO PELO PU8EXE20 - MESMO LAYOUT             
005600*    USADO PELO PU8EXE21.                                                 
005700*                                                                         
005800 FD AGENDA                                                                
005900     RECORD     CONTAINS    2064 CHARACTERS                               
006000     RECORDING  MODE        IS F                                          
006100     LABEL      RECORD      IS STANDARD                                   
006200     DATA       RECORD      IS REG-AGENDA                                 
006300    VALUE OF FILE-ID IS "ARQUIVOS/AGENDA.DAT".                            
006400 01 REG-AGENDA.                                                           
006500    05 AGD-CODIGO             PIC X(10).                                  
006600    05 AGD-DATA               PIC 9(08).                                  
006700    05 AGD-HORA               PIC 9(04).                                  
006800    05 AGD-DURACAO            PIC 9(04).                                  
006900    05 AGD-QTD-SALAS          PIC 9(02).                                  
007000    05 AGD-SEQ-SALA           PIC 9(02).                                  
007100    05 AGD-SALA-ID            PIC X(10).                                  
007200    05 AGD-QTD-ALUNOS         PIC 9(04).                                  
007300    05 AGD-ALUNO-ID OCCURS 200 TIMES                                      
007400                               PIC X(10).                                 
007500    05 FILLER                 PIC X(20).                                  
007600*                                                                         
007700*    EXTRATO CSV DA AGENDA DE PROVAS - UMA LINHA POR SALA DE              
007800*    PROVA, OU UMA LINHA SO COM SALA/MATRICULAS EM BRANCO                 
007900*    QUANDO A PROVA FICOU SEM SALA NENHUMA.                               
008000*                                                                         
008100 FD PROVASCV                                                              
008200     RECORD     CONTAINS    2047 CHARACTERS                               
008300     RECORDING  MODE        IS V                                          
008400     LABEL      RECORD      IS STANDARD                                   
008500     DATA       RECORD      IS REG-LINHA-CSV                              
008600    VALUE OF FILE-ID IS "ARQUIVOS/EXAMSCHEDULE.DAT".                      
008700 01 REG-LINHA-CSV.                                                        
008800    05 CSV-COURSE-CODE        PIC X(10).                                  
008900    05 FILLER                 PIC X     VALUE ",".                        
009000    05 CSV-START-DATETIME     PIC X(19).                                  
009100    05 FILLER                 PIC X     VALUE ",".                        
009200    05 CSV-DURATION-MINUTES   PIC 9(04).                                  
009300    05 FILLER                 PIC X     VALUE ",".                        
009400    05 CSV-ROOM-ID            PIC X(10).                                  
009500    05 FILLER                 PIC X     VALUE ",".                        
009600    05 CSV-STUDENT-IDS        PIC X(2000).                                
009700*                                                                         
009800 WORKING-STORAGE SECTION.                                                 
009900*                                                                         
010000*    LINHA DE CABECALHO DO CSV, GRAVADA UMA SO VEZ NO INICIO.             
010100*                                                                         
010200 01 REG-CABECALHO-CSV.                                                    
010300    05 FILLER                 PIC X(48) VALUE                             
010400       "courseCode,startDateTime,durationMinutes,roomId,".                
010500    05 FILLER                 PIC X(10) VALUE "studentIds".               
010600*                                                                         
010700*    QUEBRA DE AGD-DATA (CCYYMMDD) E AGD-HORA (HHMM) NOS SEUS             
010800*    PEDACOS, E MONTAGEM DO CAMPO CCYY-MM-DD HH:MM:SS DO CSV.             
010900*    AS AREAS REDEFINIDAS SAO JUSTAS NO TAMANHO DE PROPOSITO              
011000*    (SEM FILLER) PORQUE O REDEFINES TEM QUE BATER EXATAMENTE             
011100*    COM O TAMANHO DA AREA QUE REDEFINE.                                  
011200*                                                                         
011300 01 WS-DATA-AAMMDD.                                                       
011400    05 WS-DATA-NUM             PIC 9(08).                                 
011500 01 WS-DATA-PARTES REDEFINES WS-DATA-AAMMDD.                              
011600    05 WS-DP-ANO               PIC 9(04).                                 
011700    05 WS-DP-MES               PIC 9(02).                                 
011800    05 WS-DP-DIA               PIC 9(02).                                 
011900 01 WS-HORA-HHMM.                                                         
012000    05 WS-HORA-NUM             PIC 9(04).                                 
012100 01 WS-HORA-PARTES REDEFINES WS-HORA-HHMM.                                
012200    05 WS-HP-HOR                PIC 9(02).                                
012300    05 WS-HP-MIN                PIC 9(02).                                
012400 01 WS-DATA-HORA-CSV.                                                     
012500    05 WH-ANO                 PIC 9(04).                                  
012600    05 FILLER                 PIC X     VALUE "-".                        
012700    05 WH-MES                 PIC 9(02).                                  
012800    05 FILLER                 PIC X     VALUE "-".                        
012900    05 WH-DIA                 PIC 9(02).                                  
013000    05 FILLER                 PIC X     VALUE SPACE.                      
013100    05 WH-HOR                 PIC 9(02).                                  
013200    05 FILLER                 PIC X     VALUE ":".                        
013300    05 WH-MIN                 PIC 9(02).                                  
013400    05 FILLER                 PIC X     VALUE ":".                        
013500    05 WH-SEG                 PIC 9(02) VALUE ZERO.                       
013600*                                                                         
013700 01 WS-DATA-SISTEMA.                                                      
013800    05 WS-SISTEMA-NUM           PIC 9(08).                                
013900 01 WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.                          
014000    05 WS-SIS-ANO                PIC 9(04).                               
014100    05 WS-SIS-MES                PIC 9(02).                               
014200    05 WS-SIS-DIA                PIC 9(02).                               
014300 77 WS-TIME-FULL               PIC 9(08).                                 
014400*                                                                         
014500 77 WS-IX-AL                   PIC 9(04) COMP VALUE ZERO.                 
014600 77 WS-CSV-PTR                 PIC 9(04) COMP VALUE ZERO.                 
014700 77 QT-LINHAS                  PIC 9(06) COMP VALUE ZERO.                 
014800*                                                                         
014900*    LINHAS DE BANNER QUE O PROGRAMA IMPRIME NO SYSOUT.                   
015000*                                                                         
015100 01 CAB001.                                                               
015200    05 FILLER                 PIC X(38) VALUE                             
015300       "FUTURE SCHOOL CURSOS DE COMPUTACAO".                              
015400    05 CAB001-HOR             PIC 9(02).                                  
015500    05 FILLER                 PIC X     VALUE ":".                        
015600    05 CAB001-MIN             PIC 9(02).                                  
015700    05 FILLER                 PIC X(04) VALUE SPACES.                     
015800    05 FILLER                 PIC X(09) VALUE "PROGRAMA=".                
015900    05 FILLER                 PIC X(08) VALUE "PU8EXE22".                 
016000*                                                                         
016100 01 CAB002.                                                               
016200    05 FILLER                 PIC X(20) VALUE                             
016300       "EXPORTACAO DE AGENDA".                                            
016400    05 FILLER                 PIC X(07) VALUE SPACES.                     
016500    05 CAB002-DIA             PIC 9(02)/.                                 
016600    05 CAB002-MES             PIC 9(02)/.                                 
016700    05 CAB002-ANO             PIC 9(04).                                  
016800*                                                                         
016900 01 FS-OK-ARQ                 PIC X(02) VALUE "00".                       
017000 77 FS-AGENDA                  PIC X(02) VALUE SPACES.                    
017100 77 FS-PROVASCV                PIC X(02) VALUE SPACES.                    
017200 77 FS-COD-STATUS              PIC X(02) VALUE SPACES.                    
017300 77 FS-ARQUIVO                 PIC X(08) VALUE SPACES.                    
017400 77 FS-OPERACAO                PIC X(13) VALUE SPACES.                    
017500 77 FS-ABERTURA                PIC X(13) VALUE "NA ABERTURA".             
017600 77 FS-LEITURA                 PIC X(13) VALUE "NA LEITURA".              
017700 77 FS-GRAVACAO                PIC X(13) VALUE "NA GRAVACAO".             
017800 77 FS-FECHAMENTO              PIC X(13) VALUE "NO FECHAMENTO".           
017900*                                                                         
018000 PROCEDURE      DIVISION.                                                 
018100*================================================================*        
018200 000-00-INICIO              SECTION.                                      
018300*================================================================*        
018400     PERFORM 001-00-ABRIR-ARQUIVOS.                                       
018500     PERFORM 002-00-OBTER-DATA-HORA.                                      
018600     PERFORM 010-00-GRAVAR-CABECALHO.                                     
018700     PERFORM 020-00-LER-AGENDA                                            
018800         UNTIL FS-AGENDA EQUAL "10".                                      
018900     DISPLAY "* PU8EXE22 - LINHAS EXPORTADAS: " QT-LINHAS.                
019000     PERFORM 006-00-FECHAR-ARQUIVOS.                                      
019100     STOP RUN.                                                            
019200*================================================================*        
019300 001-00-ABRIR-ARQUIVOS      SECTION.                                      
019400*================================================================*        
019500     MOVE FS-ABERTURA       TO FS-OPERACAO.                               
019600     OPEN INPUT  AGENDA                                                   
019700          OUTPUT PROVASCV.                                                
019800     PERFORM 001-01-TESTAR-FS.                                            
019900 001-00-FIM.                EXIT.                                         
020000*================================================================*        
020100 001-01-TESTAR-FS           SECTION.                                      
020200*================================================================*        
020300     PERFORM 001-02-FS-AGENDA.                                            
020400     PERFORM 001-03-FS-PROVASCV.                                          
020500 001-01-FIM.                EXIT.                                         
020600*================================================================*        
020700 001-02-FS-AGENDA           SECTION.                                      
020800*================================================================*        
020900     MOVE "AGENDA"          TO FS-ARQUIVO.                                
021000     MOVE FS-AGENDA         TO FS-COD-STATUS.                             
021100     IF FS-AGENDA NOT EQUAL "00" AND "10"                                 
021200         PERFORM 900-00-ERRO.                                             
021300 001-02-FIM.                EXIT.                                         
021400*================================================================*        
021500 001-03-FS-PROVASCV         SECTION.                                      
021600*================================================================*        
021700     MOVE "PROVASCV"        TO FS-ARQUIVO.                                
021800     MOVE FS-PROVASCV       TO FS-COD-STATUS.                             
021900     IF FS-PROVASCV NOT EQUAL "00" AND "10"                               
022000         PERFORM 900-00-ERRO.                                             
022100 001-03-FIM.                EXIT.                                         
022200*================================================================*        
022300 002-00-OBTER-DATA-HORA     SECTION.                                      
022400*================================================================*        
022500*    04/08/2003 CBM - TROCOU FUNCTION CURRENT-DATE POR ACCEPT             
022600*    FROM DATE/TIME (PADRAO DA CASA PARA DATA DE PROCESSAMENTO).          
022700     ACCEPT WS-SISTEMA-NUM  FROM DATE YYYYMMDD.                           
022800     ACCEPT WS-TIME-FULL    FROM TIME.                                    
022900     MOVE WS-TIME-FULL (1:4) TO WS-HORA-NUM.                              
023000     MOVE WS-SIS-ANO        TO CAB002-ANO.                                
023100     MOVE WS-SIS-MES        TO CAB002-MES.                                
023200     MOVE WS-SIS-DIA        TO CAB002-DIA.                                
023300     MOVE WS-HP-HOR          TO CAB001-HOR.                               
023400     MOVE WS-HP-MIN          TO CAB001-MIN.                               
023500     DISPLAY CAB001.                                                      
023600     DISPLAY CAB002.                                                      
023700 002-00-FIM.                EXIT.                                         
023800*================================================================*        
023900 010-00-GRAVAR-CABECALHO    SECTION.                                      
024000*================================================================*        
024100     MOVE FS-GRAVACAO        TO FS-OPERACAO.                              
024200     WRITE REG-LINHA-CSV FROM REG-CABECALHO-CSV.                          
024300     PERFORM 001-03-FS-PROVASCV.                                          
024400 010-00-FIM.                EXIT.                                         
024500*================================================================*        
024600 020-00-LER-AGENDA          SECTION.                                      
024700*================================================================*        
024800     MOVE FS-LEITURA         TO FS-OPERACAO.                              
024900     READ AGENDA.                                                         
025000     PERFORM 001-02-FS-AGENDA.                                            
025100     IF FS-AGENDA NOT EQUAL "10"                                          
025200         PERFORM 020-05-GRAVAR-LINHA.                                     
025300 020-00-FIM.                EXIT.                                         
025400*================================================================*        
025500 020-05-GRAVAR-LINHA        SECTION.                                      
025600*================================================================*        
025700     MOVE SPACES             TO REG-LINHA-CSV.                            
025800     MOVE AGD-CODIGO          TO CSV-COURSE-CODE.                         
025900     PERFORM 020-10-MONTAR-DATA-HORA.                                     
026000     MOVE WS-DATA-HORA-CSV    TO CSV-START-DATETIME.                      
026100     MOVE AGD-DURACAO         TO CSV-DURATION-MINUTES.                    
026200     PERFORM 020-15-MONTAR-SALA-ALUNOS.                                   
026300     MOVE FS-GRAVACAO         TO FS-OPERACAO.                             
026400     WRITE REG-LINHA-CSV.                                                 
026500     PERFORM 001-03-FS-PROVASCV.                                          
026600     ADD 1                    TO QT-LINHAS.                               
026700 020-05-FIM.                EXIT.                                         
026800*================================================================*        
026900 020-10-MONTAR-DATA-HORA    SECTION.                                      
027000*================================================================*        
027100     MOVE AGD-DATA            TO WS-DATA-NUM.                             
027200     MOVE AGD-HORA            TO WS-HORA-NUM.                             
027300     MOVE WS-DP-ANO           TO WH-ANO.                                  
027400     MOVE WS-DP-MES           TO WH-MES.                                  
027500     MOVE WS-DP-DIA           TO WH-DIA.                                  
027600     MOVE WS-HP-HOR           TO WH-HOR.                                  
027700     MOVE WS-HP-MIN           TO WH-MIN.                                  
027800     MOVE ZERO                TO WH-SEG.                                  
027900 020-10-FIM.                EXIT.                                         
028000*================================================================*        
028100 020-15-MONTAR-SALA-ALUNOS  SECTION.                                      
028200*================================================================*        
028300*    12/10/2014 RQS - QUANDO A PROVA NAO CONSEGUIU SALA (CHAMADO          
028400*    51290/2014 - AGD-QTD-SALAS = ZERO) A LINHA SAI COM A SALA E          
028500*    AS MATRICULAS EM BRANCO, CONFORME PEDIDO DA COORDENACAO.             
028600     IF AGD-QTD-SALAS EQUAL ZERO                                          
028700         MOVE SPACES              TO CSV-ROOM-ID                          
028800         MOVE SPACES              TO CSV-STUDENT-IDS                      
028900     ELSE                                                                 
029000         MOVE AGD-SALA-ID         TO CSV-ROOM-ID                          
029100         PERFORM 020-20-MONTAR-ALUNOS                                     
029200     END-IF.                                                              
029300 020-15-FIM.                EXIT.                                         
029400*================================================================*        
029500 020-20-MONTAR-ALUNOS       SECTION.                                      
029600*================================================================*        
029700     MOVE SPACES              TO CSV-STUDENT-IDS.                         
029800     MOVE 1                   TO WS-CSV-PTR.                              
029900     PERFORM 020-25-ACRESCENTAR-ALUNO-CSV                                 
030000         VARYING WS-IX-AL FROM 1 BY 1                                     
030100         UNTIL WS-IX-AL GREATER AGD-QTD-ALUNOS.                           
030200 020-20-FIM.                EXIT.                                         
030300*================================================================*        
030400 020-25-ACRESCENTAR-ALUNO-CSV SECTION.                                    
030500*================================================================*        
030600     IF WS-IX-AL GREATER 1                                                
030700         STRING "|"                    DELIMITED BY SIZE                  
030800             INTO CSV-STUDENT-IDS                                         
030900             WITH POINTER WS-CSV-PTR                                      
031000     END-IF.                                                              
031100     STRING AGD-ALUNO-ID (WS-IX-AL)    DELIMITED BY SPACE                 
031200         INTO CSV-STUDENT-IDS                                             
031300         WITH POINTER WS-CSV-PTR.                                         
031400 020-25-FIM.                EXIT.                                         
031500*================================================================*        
031600 900-00-ERRO                SECTION.                                      
031700*================================================================*        
031800*    PARADA FORCADA DO LOTE - ALGUM ARQUIVO NAO PERMITE A                 
031900*    CONTINUACAO DO PROCESSAMENTO.                                        
032000     DISPLAY "PU8EXE22 *** LOTE ABORTADO ***".                            
032100     PERFORM 006-00-FECHAR-ARQUIVOS.                                      
032200     STOP RUN.                                                            
032300 900-00-FIM.                 EXIT.                                        
032400*================================================================*        
032500 006-00-FECHAR-ARQUIVOS     SECTION.                                      
032600*================================================================*        
032700     CLOSE AGENDA PROVASCV.                                               
032800     DISPLAY "PU8EXE22 - FIM DA EXPORTACAO DE AGENDA".                    
032900 006-00-FIM.                 EXIT.                                        
